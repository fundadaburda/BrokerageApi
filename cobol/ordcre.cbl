000100 **************************************************************** 00000100
000200 * LICENSED MATERIALS - PROPERTY OF IBM                           00000200
000300 * ALL RIGHTS RESERVED                                            00000300
000400 **************************************************************** 00000400
000500 * PROGRAM:  ORDCRE                                               00000500
000600 *                                                                00000600
000700 * AUTHOR :  Doug Stout                                           00000700
000800 *                                                                00000800
000900 * READS A SEQUENTIAL CREATE-ORDER REQUEST FILE AND POSTS NEW     00000900
001000 * PENDING ORDERS AGAINST THE CUSTOMER ASSET LEDGER, RESERVING    00001000
001100 * CASH (BUY) OR SHARES (SELL) OUT OF THE ASSET'S USABLE-SIZE.    00001100
001200 *                                                                00001200
001300 * BOTH THE ASSET LEDGER AND THE ORDER LEDGER ARE CARRIED AS      00001300
001400 * SORTED RESIDENT TABLES FOR THE DURATION OF THE RUN AND ARE     00001400
001500 * REWRITTEN IN FULL AT CLOSE - NO INDEXED (KSDS) FILE SUPPORT    00001500
001600 * IS AVAILABLE ON THIS BUILD.                                    00001600
001700 **************************************************************** 00001700
001800 IDENTIFICATION DIVISION.                                         00001800
001900 PROGRAM-ID. ORDCRE.                                              00001900
002000 AUTHOR. DOUG STOUT.                                              00002000
002100 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00002100
002200 DATE-WRITTEN. 93/06/14.                                          00002200
002300 DATE-COMPILED. 03/11/20.                                         00002300
002400 SECURITY. NON-CONFIDENTIAL.                                      00002400
002500 **************************************************************** 00002500
002600 *    93/06/14  DS   ORIG - CREATE-ORDER SETTLEMENT DRIVER        00002600
002700 *    97/02/19  MW   ADDED SELL-SIDE RESERVATION (SHARES, NOT     00002700
002800 *                   JUST CASH) - REQUEST DBB-0212                00002800
002900 *    99/01/08  RTB  Y2K - CREATE-DATE WIDENED TO CCYYMMDD, NOW   00002900
003000 *                   ACCEPT FROM DATE YYYYMMDD                    00003000
003100 *    03/11/20  JS   TICKET DBB-1140 - REBUILT ON THE SHARED      00003100
003200 *                   ASTUPD FIND-OR-CREATE/APPLY SUBROUTINE.      00003200
003300 *                   REJECTS FOR UNKNOWN CUSTOMER, INSUFFICIENT   00003300
003400 *                   BALANCE OR BAD REQUEST DATA NO LONGER ABEND  00003400
003500 *                   THE RUN - THEY ARE COUNTED AND SKIPPED.      00003500
003600 **************************************************************** 00003600
003700                                                                  00003700
003800 ENVIRONMENT DIVISION.                                            00003800
003900 CONFIGURATION SECTION.                                           00003900
004000 SOURCE-COMPUTER. IBM-390.                                        00004000
004100 OBJECT-COMPUTER. IBM-390.                                        00004100
004200 SPECIAL-NAMES.                                                   00004200
004300     C01 IS TOP-OF-FORM.                                          00004300
004400 INPUT-OUTPUT SECTION.                                            00004400
004500 FILE-CONTROL.                                                    00004500
004600     SELECT ASSET-FILE ASSIGN TO CUSTASST                         00004600
004700         ACCESS IS SEQUENTIAL                                     00004700
004800         FILE STATUS IS WS-ASSET-STATUS.                          00004800
004900                                                                  00004900
005000     SELECT ORDER-FILE ASSIGN TO ORDRFILE                         00005000
005100         ACCESS IS SEQUENTIAL                                     00005100
005200         FILE STATUS IS WS-ORDER-STATUS.                          00005200
005300                                                                  00005300
005400     SELECT REQUEST-FILE ASSIGN TO ORDREQ                         00005400
005500         ACCESS IS SEQUENTIAL                                     00005500
005600         FILE STATUS IS WS-REQUEST-STATUS.                        00005600
005700                                                                  00005700
005800     SELECT REPORT-FILE ASSIGN TO ORDCRPT                         00005800
005900         FILE STATUS IS WS-REPORT-STATUS.                         00005900
006000                                                                  00006000
006100 **************************************************************** 00006100
006200 DATA DIVISION.                                                   00006200
006300 FILE SECTION.                                                    00006300
006400 **************************************************************** 00006400
006500 FD  ASSET-FILE                                                   00006500
006600     RECORDING MODE IS F                                          00006600
006700     BLOCK CONTAINS 0 RECORDS.                                    00006700
006800 COPY ASTREC.                                                     00006800
006900                                                                  00006900
007000 FD  ORDER-FILE                                                   00007000
007100     RECORDING MODE IS F                                          00007100
007200     BLOCK CONTAINS 0 RECORDS.                                    00007200
007300 COPY ORDREC.                                                     00007300
007400                                                                  00007400
007500 FD  REQUEST-FILE                                                 00007500
007600     RECORDING MODE IS F.                                         00007600
007700 COPY ORDREQ.                                                     00007700
007800                                                                  00007800
007900 FD  REPORT-FILE                                                  00007900
008000     RECORDING MODE IS F.                                         00008000
008100 01  REPORT-RECORD              PIC X(132).                       00008100
008200                                                                  00008200
008300 **************************************************************** 00008300
008400 WORKING-STORAGE SECTION.                                         00008400
008500 **************************************************************** 00008500
008600 *                                                                00008600
008700 01  SYSTEM-DATE-AND-TIME.                                        00008700
008800     05  CURRENT-DATE-CCYYMMDD.                                   00008800
008900         10  CURRENT-CCYY            PIC 9(4).                    00008900
009000         10  CURRENT-MONTH           PIC 9(2).                    00009000
009100         10  CURRENT-DAY             PIC 9(2).                    00009100
009200     05  CURRENT-TIME.                                            00009200
009300         10  CURRENT-HOUR            PIC 9(2).                    00009300
009400         10  CURRENT-MINUTE          PIC 9(2).                    00009400
009500         10  CURRENT-SECOND          PIC 9(2).                    00009500
009600         10  CURRENT-HNDSEC          PIC 9(2).                    00009600
009605    05  FILLER                  PIC X(04).                        00009605
009700 01  CURRENT-DATE-N REDEFINES CURRENT-DATE-CCYYMMDD PIC 9(8).     00009700
009800 01  CURRENT-TIME-N REDEFINES CURRENT-TIME PIC 9(8).              00009800
009900 *                                                                00009900
010000 01  WS-FIELDS.                                                   00010000
010100     05  WS-ASSET-STATUS         PIC X(2)  VALUE SPACES.          00010100
010200     05  WS-ORDER-STATUS         PIC X(2)  VALUE SPACES.          00010200
010300     05  WS-REQUEST-STATUS       PIC X(2)  VALUE SPACES.          00010300
010400     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00010400
010500     05  WS-REQUEST-EOF          PIC X     VALUE 'N'.             00010500
010600         88  REQUEST-EOF             VALUE 'Y'.                   00010600
010700     05  WS-ASSET-FULL-SW        PIC X     VALUE 'N'.             00010700
010800     05  WS-ORDER-FULL-SW        PIC X     VALUE 'N'.             00010800
010900     05  WS-REJECT-REASON        PIC X(30) VALUE SPACES.          00010900
010950    05  FILLER                  PIC X(04).                        00010950
011000 *                                                                00011000
011100 01  WS-SORT-I                  PIC S9(4) COMP VALUE +0.          00011100
011200 01  WS-SORT-J                  PIC S9(4) COMP VALUE +0.          00011200
011300 01  WS-HIGH-ORDER-ID           PIC S9(9) COMP-3 VALUE +0.        00011300
011400 01  WS-NEXT-ORDER-ID           PIC S9(9) COMP-3 VALUE +0.        00011400
011500 01  WS-REQUIRED-AMOUNT         PIC S9(15)V99 COMP-3 VALUE +0.    00011500
011600 *                                                                00011600
011700 01  WS-ORD-SWAP-ENTRY.                                           00011700
011800     05  WS-SWAP-ORDER-ID       PIC 9(9).                         00011800
011900     05  WS-SWAP-CUSTOMER-ID    PIC 9(9).                         00011900
012000     05  WS-SWAP-ASSET-NAME     PIC X(10).                        00012000
012100     05  WS-SWAP-SIDE           PIC X(4).                         00012100
012200     05  WS-SWAP-SIZE           PIC S9(15)V99 COMP-3.             00012200
012300     05  WS-SWAP-PRICE          PIC S9(15)V99 COMP-3.             00012300
012400     05  WS-SWAP-STATUS         PIC X(8).                         00012400
012500     05  WS-SWAP-CREATE-DATE    PIC 9(8).                         00012500
012600     05  WS-SWAP-CREATE-TIME    PIC 9(6).                         00012600
012700     05  WS-SWAP-LEDGER-STATUS  PIC X(1).                         00012700
012750    05  FILLER                  PIC X(04).                        00012750
012800 *                                                                00012800
012900 01  RUN-TOTALS.                                                  00012900
013000     05  NUM-REQUESTS-READ       PIC S9(9) COMP-3 VALUE +0.       00013000
013100     05  NUM-ORDERS-CREATED      PIC S9(9) COMP-3 VALUE +0.       00013100
013200     05  NUM-REJECT-UNKNOWN-CUST PIC S9(9) COMP-3 VALUE +0.       00013200
013300     05  NUM-REJECT-BAD-DATA     PIC S9(9) COMP-3 VALUE +0.       00013300
013400     05  NUM-REJECT-NSF          PIC S9(9) COMP-3 VALUE +0.       00013400
013450    05  FILLER                  PIC X(04).                        00013450
013500 *                                                                00013500
013600 **************************************************************** 00013600
013700 * ASSET-TABLE IS THE SAME LAYOUT ASTUPD EXPECTS ON ITS CALL -    00013700
013800 * IT IS NOT COPYBOOKED BECAUSE THIS SHOP DOES NOT SHARE          00013800
013900 * PROCEDURE-DIVISION-SIDE LAYOUTS BY COPY MEMBER.                00013900
014000 **************************************************************** 00014000
014100 01  ASSET-TABLE.                                                 00014100
014200     05  AST-TAB-COUNT          PIC S9(4) COMP VALUE +0.          00014200
014300     05  AST-TAB-ENTRY OCCURS 1 TO 500 TIMES                      00014300
014400             DEPENDING ON AST-TAB-COUNT                           00014400
014500             ASCENDING KEY IS AST-TAB-CUSTOMER-ID                 00014500
014600                              AST-TAB-ASSET-NAME                  00014600
014700             INDEXED BY AST-TAB-IDX.                              00014700
014800         10  AST-TAB-CUSTOMER-ID    PIC 9(9).                     00014800
014900         10  AST-TAB-ASSET-NAME     PIC X(10).                    00014900
015000         10  AST-TAB-ASSET-ID       PIC 9(9).                     00015000
015100         10  AST-TAB-SIZE           PIC S9(15)V99 COMP-3.         00015100
015200         10  AST-TAB-USABLE-SIZE    PIC S9(15)V99 COMP-3.         00015200
015300         10  AST-TAB-LEDGER-STATUS  PIC X(01).                    00015300
015350        10  FILLER             PIC X(04).                         00015350
015400 *                                                                00015400
015500 01  ORDER-TABLE.                                                 00015500
015600     05  ORD-TAB-COUNT          PIC S9(4) COMP VALUE +0.          00015600
015700     05  ORD-TAB-ENTRY OCCURS 1 TO 2000 TIMES                     00015700
015800             DEPENDING ON ORD-TAB-COUNT                           00015800
015900             ASCENDING KEY IS ORD-TAB-ORDER-ID                    00015900
016000             INDEXED BY ORD-TAB-IDX.                              00016000
016100         10  ORD-TAB-ORDER-ID       PIC 9(9).                     00016100
016200         10  ORD-TAB-CUSTOMER-ID    PIC 9(9).                     00016200
016300         10  ORD-TAB-ASSET-NAME     PIC X(10).                    00016300
016400         10  ORD-TAB-SIDE           PIC X(4).                     00016400
016500         10  ORD-TAB-SIZE           PIC S9(15)V99 COMP-3.         00016500
016600         10  ORD-TAB-PRICE          PIC S9(15)V99 COMP-3.         00016600
016700         10  ORD-TAB-STATUS         PIC X(8).                     00016700
016800         10  ORD-TAB-CREATE-DATE    PIC 9(8).                     00016800
016900         10  ORD-TAB-CREATE-TIME    PIC 9(6).                     00016900
017000         10  ORD-TAB-LEDGER-STATUS  PIC X(1).                     00017000
017050        10  FILLER             PIC X(04).                         00017050
017100 *                                                                00017100
017200 01  AST-CALL-FUNCTION          PIC X(05).                        00017200
017300 01  AST-CALL-CUSTOMER-ID       PIC 9(09).                        00017300
017310 01  AST-CALL-CUSTOMER-ID-X REDEFINES AST-CALL-CUSTOMER-ID        00017310
017320     PIC X(09).                                                  000017320
017400 01  AST-CALL-ASSET-NAME        PIC X(10).                        00017400
017500 01  AST-CALL-SIZE-CHANGE       PIC S9(15)V99 COMP-3.             00017500
017600 01  AST-CALL-USABLE-CHANGE     PIC S9(15)V99 COMP-3.             00017600
017700 01  AST-CALL-OUT-SIZE          PIC S9(15)V99 COMP-3.             00017700
017800 01  AST-CALL-OUT-USABLE        PIC S9(15)V99 COMP-3.             00017800
017900 01  AST-CALL-RETURN-CODE       PIC X(01).                        00017900
018000 *                                                                00018000
018100 **************************************************************** 00018100
018200 * REPORT LINES                                                   00018200
018300 **************************************************************** 00018300
018400 01  RPT-HEADER1.                                                 00018400
018500     05  FILLER                     PIC X(40)                     00018500
018600                 VALUE 'ORDER CREATE RUN - CONTROL REPORT  DATE:'.00018600
018700     05  RPT-MM                     PIC 99.                       00018700
018800     05  FILLER                     PIC X     VALUE '/'.          00018800
018900     05  RPT-DD                     PIC 99.                       00018900
019000     05  FILLER                     PIC X     VALUE '/'.          00019000
019100     05  RPT-CCYY                   PIC 9999.                     00019100
019200     05  FILLER                     PIC X(20)                     00019200
019300                     VALUE ' (mm/dd/ccyy) TIME: '.                00019300
019400     05  RPT-HH                     PIC 99.                       00019400
019500     05  FILLER                     PIC X     VALUE ':'.          00019500
019600     05  RPT-MIN                    PIC 99.                       00019600
019700     05  FILLER                     PIC X     VALUE ':'.          00019700
019800     05  RPT-SS                     PIC 99.                       00019800
019900     05  FILLER                     PIC X(51) VALUE SPACES.       00019900
020000 01  RPT-REJECT-DETAIL.                                           00020000
020100     05  FILLER                     PIC X(20)                     00020100
020200                     VALUE '  REJECTED CUST/AST:'.                00020200
020300     05  RPT-REJ-CUST               PIC 9(9).                     00020300
020400     05  FILLER                     PIC X(1) VALUE SPACES.        00020400
020500     05  RPT-REJ-ASSET              PIC X(10).                    00020500
020600     05  FILLER                     PIC X(3) VALUE SPACES.        00020600
020700     05  RPT-REJ-REASON             PIC X(30).                    00020700
020800     05  FILLER                     PIC X(58) VALUE SPACES.       00020800
020900 01  RPT-STATS-DETAIL.                                            00020900
021000     05  RPT-STAT-LABEL             PIC X(30).                    00021000
021100     05  RPT-STAT-COUNT             PIC ZZZ,ZZZ,ZZ9.              00021100
021200     05  FILLER                     PIC X(93) VALUE SPACES.       00021200
021300 *                                                                00021300
021400 **************************************************************** 00021400
021500 PROCEDURE DIVISION.                                              00021500
021600 **************************************************************** 00021600
021700 *                                                                00021700
021800 000-MAIN.                                                        00021800
021900     ACCEPT CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.             00021900
022000     ACCEPT CURRENT-TIME FROM TIME.                               00022000
022100     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00022100
022200     PERFORM 710-LOAD-ASSET-TABLE THRU 710-EXIT.                  00022200
022300     PERFORM 720-LOAD-ORDER-TABLE THRU 720-EXIT.                  00022300
022400     PERFORM 730-INIT-NEXT-ORDER-ID THRU 730-EXIT.                00022400
022500     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00022500
022600     PERFORM 740-READ-REQUEST THRU 740-EXIT.                      00022600
022700     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT                    00022700
022800         UNTIL REQUEST-EOF.                                       00022800
022900     PERFORM 750-REWRITE-ASSET-FILE THRU 750-EXIT.                00022900
023000     PERFORM 760-REWRITE-ORDER-FILE THRU 760-EXIT.                00023000
023100     PERFORM 850-REPORT-STATS THRU 850-EXIT.                      00023100
023200     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00023200
023300     GOBACK.                                                      00023300
023400 *                                                                00023400
023500 100-PROCESS-REQUEST.                                             00023500
023600     ADD 1 TO NUM-REQUESTS-READ.                                  00023600
023700     MOVE SPACES TO WS-REJECT-REASON.                             00023700
023800     PERFORM 110-EDIT-REQUEST THRU 110-EXIT.                      00023800
023900     IF WS-REJECT-REASON = SPACES                                 00023900
024000         PERFORM 150-CHECK-CUSTOMER-KNOWN THRU 150-EXIT           00024000
024100     END-IF.                                                      00024100
024200     IF WS-REJECT-REASON = SPACES                                 00024200
024300         IF ORQ-SIDE = 'BUY '                                     00024300
024400             PERFORM 200-PROCESS-BUY THRU 200-EXIT                00024400
024500         ELSE                                                     00024500
024600             PERFORM 210-PROCESS-SELL THRU 210-EXIT               00024600
024700         END-IF                                                   00024700
024800     END-IF.                                                      00024800
024900     IF WS-REJECT-REASON NOT = SPACES                             00024900
025000         PERFORM 299-REPORT-REJECT THRU 299-EXIT                  00025000
025100     END-IF.                                                      00025100
025200     PERFORM 740-READ-REQUEST THRU 740-EXIT.                      00025200
025300 100-EXIT.                                                        00025300
025400     EXIT.                                                        00025400
025500 *                                                                00025500
025600 110-EDIT-REQUEST.                                                00025600
025700     IF ORQ-CUSTOMER-ID = ZERO                                    00025700
025800         MOVE 'CUSTOMER-ID REQUIRED' TO WS-REJECT-REASON          00025800
025900     END-IF.                                                      00025900
026000     IF ORQ-ASSET-NAME = SPACES                                   00026000
026100         MOVE 'ASSET-NAME REQUIRED' TO WS-REJECT-REASON           00026100
026200     END-IF.                                                      00026200
026300     IF ORQ-SIDE NOT = 'BUY ' AND ORQ-SIDE NOT = 'SELL'           00026300
026400         MOVE 'ORDER-SIDE INVALID' TO WS-REJECT-REASON            00026400
026500     END-IF.                                                      00026500
026600     IF ORQ-SIZE < .01                                            00026600
026700         MOVE 'SIZE BELOW MINIMUM' TO WS-REJECT-REASON            00026700
026800     END-IF.                                                      00026800
026900     IF ORQ-PRICE < .01                                           00026900
027000         MOVE 'PRICE BELOW MINIMUM' TO WS-REJECT-REASON           00027000
027100     END-IF.                                                      00027100
027200     IF WS-REJECT-REASON NOT = SPACES                             00027200
027300         ADD 1 TO NUM-REJECT-BAD-DATA                             00027300
027400     END-IF.                                                      00027400
027500 110-EXIT.                                                        00027500
027600     EXIT.                                                        00027600
027700 *                                                                00027700
027800 150-CHECK-CUSTOMER-KNOWN.                                        00027800
027900     IF AST-TAB-COUNT = +0                                        00027900
028000         MOVE 'CUSTOMER NOT ON FILE' TO WS-REJECT-REASON          00028000
028100         ADD 1 TO NUM-REJECT-UNKNOWN-CUST                         00028100
028200     ELSE                                                         00028200
028300         SEARCH ALL AST-TAB-ENTRY                                 00028300
028400             AT END                                               00028400
028500                 MOVE 'CUSTOMER NOT ON FILE' TO WS-REJECT-REASON  00028500
028600                 ADD 1 TO NUM-REJECT-UNKNOWN-CUST                 00028600
028700             WHEN AST-TAB-CUSTOMER-ID(AST-TAB-IDX) =              00028700
028800                      ORQ-CUSTOMER-ID                             00028800
028900                 CONTINUE                                         00028900
029000         END-SEARCH                                               00029000
029100     END-IF.                                                      00029100
029200 150-EXIT.                                                        00029200
029300     EXIT.                                                        00029300
029400 *                                                                00029400
029500 200-PROCESS-BUY.                                                 00029500
029600     MOVE 'FIND ' TO AST-CALL-FUNCTION.                           00029600
029700     MOVE ORQ-CUSTOMER-ID TO AST-CALL-CUSTOMER-ID.                00029700
029800     MOVE 'TRY       '     TO AST-CALL-ASSET-NAME.                00029800
029900     MOVE ZERO TO AST-CALL-SIZE-CHANGE AST-CALL-USABLE-CHANGE.    00029900
030000     CALL 'ASTUPD' USING AST-CALL-FUNCTION, AST-CALL-CUSTOMER-ID, 00030000
030100         AST-CALL-ASSET-NAME, AST-CALL-SIZE-CHANGE,               00030100
030200         AST-CALL-USABLE-CHANGE, ASSET-TABLE, AST-CALL-OUT-SIZE,  00030200
030300         AST-CALL-OUT-USABLE, AST-CALL-RETURN-CODE.               00030300
030400     COMPUTE WS-REQUIRED-AMOUNT ROUNDED =                         00030400
030500             ORQ-SIZE * ORQ-PRICE.                                00030500
030600     IF AST-CALL-OUT-USABLE < WS-REQUIRED-AMOUNT                  00030600
030700         MOVE 'INSUFFICIENT TRY BALANCE' TO WS-REJECT-REASON      00030700
030800         ADD 1 TO NUM-REJECT-NSF                                  00030800
030900     ELSE                                                         00030900
031000         COMPUTE AST-CALL-USABLE-CHANGE = 0 - WS-REQUIRED-AMOUNT. 00031000
031100         MOVE 'APPLY' TO AST-CALL-FUNCTION.                       00031100
031200         CALL 'ASTUPD' USING AST-CALL-FUNCTION,                   00031200
031300             AST-CALL-CUSTOMER-ID,                                00031300
031400             AST-CALL-ASSET-NAME, AST-CALL-SIZE-CHANGE,           00031400
031500             AST-CALL-USABLE-CHANGE, ASSET-TABLE,                 00031500
031600                 AST-CALL-OUT-SIZE,                               00031600
031700             AST-CALL-OUT-USABLE, AST-CALL-RETURN-CODE.           00031700
031800         PERFORM 300-WRITE-NEW-ORDER THRU 300-EXIT.               00031800
031900     END-IF.                                                      00031900
032000 200-EXIT.                                                        00032000
032100     EXIT.                                                        00032100
032200 *                                                                00032200
032300 210-PROCESS-SELL.                                                00032300
032400     MOVE 'FIND ' TO AST-CALL-FUNCTION.                           00032400
032500     MOVE ORQ-CUSTOMER-ID TO AST-CALL-CUSTOMER-ID.                00032500
032600     MOVE ORQ-ASSET-NAME  TO AST-CALL-ASSET-NAME.                 00032600
032700     MOVE ZERO TO AST-CALL-SIZE-CHANGE AST-CALL-USABLE-CHANGE.    00032700
032800     CALL 'ASTUPD' USING AST-CALL-FUNCTION, AST-CALL-CUSTOMER-ID, 00032800
032900         AST-CALL-ASSET-NAME, AST-CALL-SIZE-CHANGE,               00032900
033000         AST-CALL-USABLE-CHANGE, ASSET-TABLE, AST-CALL-OUT-SIZE,  00033000
033100         AST-CALL-OUT-USABLE, AST-CALL-RETURN-CODE.               00033100
033200     IF AST-CALL-OUT-USABLE < ORQ-SIZE                            00033200
033300         MOVE 'INSUFFICIENT ASSET BALANCE' TO WS-REJECT-REASON    00033300
033400         ADD 1 TO NUM-REJECT-NSF                                  00033400
033500     ELSE                                                         00033500
033600         COMPUTE AST-CALL-USABLE-CHANGE = 0 - ORQ-SIZE.           00033600
033700         MOVE 'APPLY' TO AST-CALL-FUNCTION.                       00033700
033800         CALL 'ASTUPD' USING AST-CALL-FUNCTION,                   00033800
033900             AST-CALL-CUSTOMER-ID,                                00033900
034000             AST-CALL-ASSET-NAME, AST-CALL-SIZE-CHANGE,           00034000
034100             AST-CALL-USABLE-CHANGE, ASSET-TABLE,                 00034100
034200                 AST-CALL-OUT-SIZE,                               00034200
034300             AST-CALL-OUT-USABLE, AST-CALL-RETURN-CODE.           00034300
034400         PERFORM 300-WRITE-NEW-ORDER THRU 300-EXIT.               00034400
034500     END-IF.                                                      00034500
034600 210-EXIT.                                                        00034600
034700     EXIT.                                                        00034700
034800 *                                                                00034800
034900 300-WRITE-NEW-ORDER.                                             00034900
035000     ADD 1 TO ORD-TAB-COUNT.                                      00035000
035100     MOVE WS-NEXT-ORDER-ID    TO ORD-TAB-ORDER-ID(ORD-TAB-COUNT). 00035100
035200     ADD 1 TO WS-NEXT-ORDER-ID.                                   00035200
035300     MOVE ORQ-CUSTOMER-ID     TO                                  00035300
035400         ORD-TAB-CUSTOMER-ID(ORD-TAB-COUNT).                      00035400
035500     MOVE ORQ-ASSET-NAME      TO                                  00035500
035600         ORD-TAB-ASSET-NAME(ORD-TAB-COUNT).                       00035600
035700     MOVE ORQ-SIDE            TO ORD-TAB-SIDE(ORD-TAB-COUNT).     00035700
035800     MOVE ORQ-SIZE            TO ORD-TAB-SIZE(ORD-TAB-COUNT).     00035800
035900     MOVE ORQ-PRICE           TO ORD-TAB-PRICE(ORD-TAB-COUNT).    00035900
036000     MOVE 'PENDING '          TO ORD-TAB-STATUS(ORD-TAB-COUNT).   00036000
036100     MOVE CURRENT-DATE-N      TO                                  00036100
036200         ORD-TAB-CREATE-DATE(ORD-TAB-COUNT).                      00036200
036300     MOVE CURRENT-TIME-N      TO                                  00036300
036400         ORD-TAB-CREATE-TIME(ORD-TAB-COUNT).                      00036400
036500     MOVE 'A'                 TO                                  00036500
036600         ORD-TAB-LEDGER-STATUS(ORD-TAB-COUNT).                    00036600
036700     PERFORM 320-RESORT-ORDER-TABLE THRU 320-EXIT.                00036700
036800     ADD 1 TO NUM-ORDERS-CREATED.                                 00036800
036900 300-EXIT.                                                        00036900
037000     EXIT.                                                        00037000
037100 *                                                                00037100
037200 320-RESORT-ORDER-TABLE.                                          00037200
037300     PERFORM 321-BUBBLE-OUTER THRU 321-EXIT                       00037300
037400         VARYING WS-SORT-I FROM 1 BY 1                            00037400
037500         UNTIL WS-SORT-I > ORD-TAB-COUNT.                         00037500
037600 320-EXIT.                                                        00037600
037700     EXIT.                                                        00037700
037800 *                                                                00037800
037900 321-BUBBLE-OUTER.                                                00037900
038000     PERFORM 322-BUBBLE-INNER THRU 322-EXIT                       00038000
038100         VARYING WS-SORT-J FROM 1 BY 1                            00038100
038200         UNTIL WS-SORT-J > ORD-TAB-COUNT - WS-SORT-I.             00038200
038300 321-EXIT.                                                        00038300
038400     EXIT.                                                        00038400
038500 *                                                                00038500
038600 322-BUBBLE-INNER.                                                00038600
038700     IF ORD-TAB-ORDER-ID(WS-SORT-J) >                             00038700
038800            ORD-TAB-ORDER-ID(WS-SORT-J + 1)                       00038800
038900         MOVE ORD-TAB-ENTRY(WS-SORT-J) TO WS-ORD-SWAP-ENTRY       00038900
039000         MOVE ORD-TAB-ENTRY(WS-SORT-J + 1)                        00039000
039100             TO ORD-TAB-ENTRY(WS-SORT-J)                          00039100
039200         MOVE WS-ORD-SWAP-ENTRY                                   00039200
039300             TO ORD-TAB-ENTRY(WS-SORT-J + 1)                      00039300
039400     END-IF.                                                      00039400
039500 322-EXIT.                                                        00039500
039600     EXIT.                                                        00039600
039700 *                                                                00039700
039800 299-REPORT-REJECT.                                               00039800
039900     MOVE ORQ-CUSTOMER-ID TO RPT-REJ-CUST.                        00039900
040000     MOVE ORQ-ASSET-NAME  TO RPT-REJ-ASSET.                       00040000
040100     MOVE WS-REJECT-REASON TO RPT-REJ-REASON.                     00040100
040200     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL.                  00040200
040300 299-EXIT.                                                        00040300
040400     EXIT.                                                        00040400
040500 *                                                                00040500
040600 700-OPEN-FILES.                                                  00040600
040700     OPEN INPUT  REQUEST-FILE                                     00040700
040800                 ASSET-FILE                                       00040800
040900                 ORDER-FILE                                       00040900
041000          OUTPUT REPORT-FILE.                                     00041000
041100     IF WS-REQUEST-STATUS NOT = '00'                              00041100
041200         DISPLAY 'ERROR OPENING REQUEST FILE. RC:'                00041200
041300             WS-REQUEST-STATUS                                    00041300
041400         MOVE 16 TO RETURN-CODE                                   00041400
041500         MOVE 'Y' TO WS-REQUEST-EOF                               00041500
041600     END-IF.                                                      00041600
041700 700-EXIT.                                                        00041700
041800     EXIT.                                                        00041800
041900 *                                                                00041900
042000 710-LOAD-ASSET-TABLE.                                            00042000
042100     PERFORM 711-READ-ASSET-REC THRU 711-EXIT                     00042100
042200         UNTIL WS-ASSET-STATUS = '10' OR WS-ASSET-FULL-SW = 'Y'.  00042200
042300 710-EXIT.                                                        00042300
042400     EXIT.                                                        00042400
042500 *                                                                00042500
042600 711-READ-ASSET-REC.                                              00042600
042700     READ ASSET-FILE.                                             00042700
042800     IF WS-ASSET-STATUS = '00'                                    00042800
042900         ADD 1 TO AST-TAB-COUNT                                   00042900
043000         MOVE AST-CUSTOMER-ID  TO                                 00043000
043100             AST-TAB-CUSTOMER-ID(AST-TAB-COUNT)                   00043100
043200         MOVE AST-ASSET-NAME   TO                                 00043200
043300             AST-TAB-ASSET-NAME(AST-TAB-COUNT)                    00043300
043400         MOVE AST-ASSET-ID     TO AST-TAB-ASSET-ID(AST-TAB-COUNT) 00043400
043500         MOVE AST-SIZE         TO AST-TAB-SIZE(AST-TAB-COUNT)     00043500
043600         MOVE AST-USABLE-SIZE  TO                                 00043600
043700             AST-TAB-USABLE-SIZE(AST-TAB-COUNT)                   00043700
043800         MOVE AST-LEDGER-STATUS                                   00043800
043900             TO AST-TAB-LEDGER-STATUS(AST-TAB-COUNT)              00043900
044000     END-IF.                                                      00044000
044100 711-EXIT.                                                        00044100
044200     EXIT.                                                        00044200
044300 *                                                                00044300
044400 720-LOAD-ORDER-TABLE.                                            00044400
044500     PERFORM 721-READ-ORDER-REC THRU 721-EXIT                     00044500
044600         UNTIL WS-ORDER-STATUS = '10' OR WS-ORDER-FULL-SW = 'Y'.  00044600
044700 720-EXIT.                                                        00044700
044800     EXIT.                                                        00044800
044900 *                                                                00044900
045000 721-READ-ORDER-REC.                                              00045000
045100     READ ORDER-FILE.                                             00045100
045200     IF WS-ORDER-STATUS = '00'                                    00045200
045300         ADD 1 TO ORD-TAB-COUNT                                   00045300
045400         MOVE ORD-ORDER-ID     TO ORD-TAB-ORDER-ID(ORD-TAB-COUNT) 00045400
045500         MOVE ORD-CUSTOMER-ID  TO                                 00045500
045600             ORD-TAB-CUSTOMER-ID(ORD-TAB-COUNT)                   00045600
045700         MOVE ORD-ASSET-NAME   TO                                 00045700
045800             ORD-TAB-ASSET-NAME(ORD-TAB-COUNT)                    00045800
045900         MOVE ORD-SIDE         TO ORD-TAB-SIDE(ORD-TAB-COUNT)     00045900
046000         MOVE ORD-SIZE         TO ORD-TAB-SIZE(ORD-TAB-COUNT)     00046000
046100         MOVE ORD-PRICE        TO ORD-TAB-PRICE(ORD-TAB-COUNT)    00046100
046200         MOVE ORD-STATUS       TO ORD-TAB-STATUS(ORD-TAB-COUNT)   00046200
046300         MOVE ORD-CREATE-DATE  TO                                 00046300
046400             ORD-TAB-CREATE-DATE(ORD-TAB-COUNT)                   00046400
046500         MOVE ORD-CREATE-TIME  TO                                 00046500
046600             ORD-TAB-CREATE-TIME(ORD-TAB-COUNT)                   00046600
046700         MOVE ORD-LEDGER-STATUS                                   00046700
046800             TO ORD-TAB-LEDGER-STATUS(ORD-TAB-COUNT)              00046800
046900     END-IF.                                                      00046900
047000 721-EXIT.                                                        00047000
047100     EXIT.                                                        00047100
047200 *                                                                00047200
047300 730-INIT-NEXT-ORDER-ID.                                          00047300
047400     MOVE +0 TO WS-HIGH-ORDER-ID.                                 00047400
047500     IF ORD-TAB-COUNT > +0                                        00047500
047600         PERFORM 731-SCAN-HIGH-ID THRU 731-EXIT                   00047600
047700             VARYING WS-SORT-I FROM 1 BY 1                        00047700
047800             UNTIL WS-SORT-I > ORD-TAB-COUNT                      00047800
047900     END-IF.                                                      00047900
048000     COMPUTE WS-NEXT-ORDER-ID = WS-HIGH-ORDER-ID + 1.             00048000
048100 730-EXIT.                                                        00048100
048200     EXIT.                                                        00048200
048300 *                                                                00048300
048400 731-SCAN-HIGH-ID.                                                00048400
048500     IF ORD-TAB-ORDER-ID(WS-SORT-I) > WS-HIGH-ORDER-ID            00048500
048600         MOVE ORD-TAB-ORDER-ID(WS-SORT-I) TO WS-HIGH-ORDER-ID     00048600
048700     END-IF.                                                      00048700
048800 731-EXIT.                                                        00048800
048900     EXIT.                                                        00048900
049000 *                                                                00049000
049100 740-READ-REQUEST.                                                00049100
049200     READ REQUEST-FILE                                            00049200
049300         AT END MOVE 'Y' TO WS-REQUEST-EOF.                       00049300
049400 740-EXIT.                                                        00049400
049500     EXIT.                                                        00049500
049600 *                                                                00049600
049700 750-REWRITE-ASSET-FILE.                                          00049700
049800     CLOSE ASSET-FILE.                                            00049800
049900     OPEN OUTPUT ASSET-FILE.                                      00049900
050000     PERFORM 751-WRITE-ASSET-REC THRU 751-EXIT                    00050000
050100         VARYING WS-SORT-I FROM 1 BY 1                            00050100
050200         UNTIL WS-SORT-I > AST-TAB-COUNT.                         00050200
050300     CLOSE ASSET-FILE.                                            00050300
050400 750-EXIT.                                                        00050400
050500     EXIT.                                                        00050500
050600 *                                                                00050600
050700 751-WRITE-ASSET-REC.                                             00050700
050800     MOVE AST-TAB-CUSTOMER-ID(WS-SORT-I)  TO AST-CUSTOMER-ID.     00050800
050900     MOVE AST-TAB-ASSET-NAME(WS-SORT-I)   TO AST-ASSET-NAME.      00050900
051000     MOVE AST-TAB-ASSET-ID(WS-SORT-I)     TO AST-ASSET-ID.        00051000
051100     MOVE AST-TAB-SIZE(WS-SORT-I)         TO AST-SIZE.            00051100
051200     MOVE AST-TAB-USABLE-SIZE(WS-SORT-I)  TO AST-USABLE-SIZE.     00051200
051300     MOVE AST-TAB-LEDGER-STATUS(WS-SORT-I) TO AST-LEDGER-STATUS.  00051300
051400     WRITE ASSET-REC.                                             00051400
051500 751-EXIT.                                                        00051500
051600     EXIT.                                                        00051600
051700 *                                                                00051700
051800 760-REWRITE-ORDER-FILE.                                          00051800
051900     CLOSE ORDER-FILE.                                            00051900
052000     OPEN OUTPUT ORDER-FILE.                                      00052000
052100     PERFORM 761-WRITE-ORDER-REC THRU 761-EXIT                    00052100
052200         VARYING WS-SORT-I FROM 1 BY 1                            00052200
052300         UNTIL WS-SORT-I > ORD-TAB-COUNT.                         00052300
052400     CLOSE ORDER-FILE.                                            00052400
052500 760-EXIT.                                                        00052500
052600     EXIT.                                                        00052600
052700 *                                                                00052700
052800 761-WRITE-ORDER-REC.                                             00052800
052900     MOVE ORD-TAB-ORDER-ID(WS-SORT-I)     TO ORD-ORDER-ID.        00052900
053000     MOVE ORD-TAB-CUSTOMER-ID(WS-SORT-I)  TO ORD-CUSTOMER-ID.     00053000
053100     MOVE ORD-TAB-ASSET-NAME(WS-SORT-I)   TO ORD-ASSET-NAME.      00053100
053200     MOVE ORD-TAB-SIDE(WS-SORT-I)         TO ORD-SIDE.            00053200
053300     MOVE ORD-TAB-SIZE(WS-SORT-I)         TO ORD-SIZE.            00053300
053400     MOVE ORD-TAB-PRICE(WS-SORT-I)        TO ORD-PRICE.           00053400
053500     MOVE ORD-TAB-STATUS(WS-SORT-I)       TO ORD-STATUS.          00053500
053600     MOVE ORD-TAB-CREATE-DATE(WS-SORT-I)  TO ORD-CREATE-DATE.     00053600
053700     MOVE ORD-TAB-CREATE-TIME(WS-SORT-I)  TO ORD-CREATE-TIME.     00053700
053800     MOVE ORD-TAB-LEDGER-STATUS(WS-SORT-I) TO ORD-LEDGER-STATUS.  00053800
053900     WRITE ORDER-REC.                                             00053900
054000 761-EXIT.                                                        00054000
054100     EXIT.                                                        00054100
054200 *                                                                00054200
054300 790-CLOSE-FILES.                                                 00054300
054400     CLOSE REQUEST-FILE.                                          00054400
054500     CLOSE REPORT-FILE.                                           00054500
054600 790-EXIT.                                                        00054600
054700     EXIT.                                                        00054700
054800 *                                                                00054800
054900 800-INIT-REPORT.                                                 00054900
055000     MOVE CURRENT-CCYY   TO RPT-CCYY.                             00055000
055100     MOVE CURRENT-MONTH  TO RPT-MM.                               00055100
055200     MOVE CURRENT-DAY    TO RPT-DD.                               00055200
055300     MOVE CURRENT-HOUR   TO RPT-HH.                               00055300
055400     MOVE CURRENT-MINUTE TO RPT-MIN.                              00055400
055500     MOVE CURRENT-SECOND TO RPT-SS.                               00055500
055600     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00055600
055700 800-EXIT.                                                        00055700
055800     EXIT.                                                        00055800
055900 *                                                                00055900
056000 850-REPORT-STATS.                                                00056000
056100     MOVE 'REQUESTS READ'          TO RPT-STAT-LABEL.             00056100
056200     MOVE NUM-REQUESTS-READ        TO RPT-STAT-COUNT.             00056200
056300     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.           00056300
056400     MOVE 'ORDERS CREATED'         TO RPT-STAT-LABEL.             00056400
056500     MOVE NUM-ORDERS-CREATED       TO RPT-STAT-COUNT.             00056500
056600     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00056600
056700     MOVE 'REJECTED - BAD DATA'    TO RPT-STAT-LABEL.             00056700
056800     MOVE NUM-REJECT-BAD-DATA      TO RPT-STAT-COUNT.             00056800
056900     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00056900
057000     MOVE 'REJECTED - UNKNOWN CUST' TO RPT-STAT-LABEL.            00057000
057100     MOVE NUM-REJECT-UNKNOWN-CUST  TO RPT-STAT-COUNT.             00057100
057200     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00057200
057300     MOVE 'REJECTED - NSF'         TO RPT-STAT-LABEL.             00057300
057400     MOVE NUM-REJECT-NSF           TO RPT-STAT-COUNT.             00057400
057500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00057500
057600 850-EXIT.                                                        00057600
057700     EXIT.                                                        00057700
057800                                                                  00057800
