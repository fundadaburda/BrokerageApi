000100****************************************************************  ALSTRQ01
000200* ALSTREQ  -  ASSET-LISTING RUN-PARAMETER RECORD                * ALSTRQ01
000300*                                                                 ALSTRQ01
000400* ONE RECORD PER RUN ON THE ASSET-LIST-REQUEST FILE.  THE         ALSTRQ01
000500* NAME-FILTER, WHEN NOT SPACES, IS MATCHED AS A CASE-             ALSTRQ01
000600* INSENSITIVE SUBSTRING OF ASSET-NAME (SPACES = ALL ASSETS).      ALSTRQ01
000700*                                                                 ALSTRQ01
000800*    03/11/20  JS   TICKET DBB-1152 - ORIG                        ALSTRQ01
000900****************************************************************  ALSTRQ01
001000 01  ASSET-LIST-REQUEST-REC.                                      ALSTRQ01
001100     05  ALR-NAME-FILTER            PIC X(10).                    ALSTRQ01
001200     05  FILLER                     PIC X(10).                    ALSTRQ01
001300****************************************************************  ALSTRQ01
