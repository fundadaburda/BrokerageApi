000100 **************************************************************** 00000100
000200 * LICENSED MATERIALS - PROPERTY OF IBM                           00000200
000300 * ALL RIGHTS RESERVED                                            00000300
000400 **************************************************************** 00000400
000500 * PROGRAM:  ORDMAT                                               00000500
000600 *                                                                00000600
000700 IDENTIFICATION DIVISION.                                         00000700
000800 PROGRAM-ID. ORDMAT.                                              00000800
000900 AUTHOR. JON SAYLES.                                              00000900
001000 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00001000
001100 DATE-WRITTEN. 93/06/14.                                          00001100
001200 DATE-COMPILED. 03/11/20.                                         00001200
001300 SECURITY. NON-CONFIDENTIAL.                                      00001300
001400 **************************************************************** 00001400
001500 * ORDMAT - ORDER MATCH (SETTLEMENT) BATCH DRIVER.                00001500
001600 *                                                                00001600
001700 * READS A BATCH OF ORDER-IDS TO MATCH AND, FOR EACH PENDING      00001700
001800 * ORDER FOUND, COMPLETES THE RESERVATION TAKEN AT ORDER-CREATE   00001800
001900 * TIME BY POSTING THE OWNED SIDE OF THE TRADE INTO THE ASSET     00001900
002000 * LEDGER (SHARES FOR A BUY, TRY PROCEEDS FOR A SELL), THEN       00002000
002100 * MARKS THE ORDER MATCHED.  PRODUCES A CONTROL-TOTAL REPORT OF   00002100
002200 * MATCHED NOTIONAL VALUE.                                        00002200
002300 *                                                                00002300
002400 *    93/06/14  DS   ORIG - PATIENT COST CALCULATION (DB2/CICS)   00002400
002500 *    99/01/08  RTB  Y2K - NO 2-DIGIT DATES CARRIED FORWARD       00002500
002600 *    03/11/20  JS   TICKET DBB-1140 - REWRITTEN OFF DB2/CICS     00002600
002700 *                   ONTO THE SAME FLAT-FILE RESIDENT-TABLE       00002700
002800 *                   PATTERN AS ORDCRE/ORDCAN - AS THE ORDER      00002800
002900 *                   MATCH (SETTLEMENT) DRIVER.  NOTIONAL-VALUE   00002900
003000 *                   CONTROL TOTAL ADDED PER REQUEST DBB-1144.    00003000
003100 **************************************************************** 00003100
003200                                                                  00003200
003300 ENVIRONMENT DIVISION.                                            00003300
003400 CONFIGURATION SECTION.                                           00003400
003500 SOURCE-COMPUTER. IBM-390.                                        00003500
003600 OBJECT-COMPUTER. IBM-390.                                        00003600
003700 SPECIAL-NAMES.                                                   00003700
003800     C01 IS TOP-OF-FORM.                                          00003800
003900 INPUT-OUTPUT SECTION.                                            00003900
004000 FILE-CONTROL.                                                    00004000
004100     SELECT ASSET-FILE ASSIGN TO CUSTASST                         00004100
004200         ACCESS IS SEQUENTIAL                                     00004200
004300         FILE STATUS IS WS-ASSET-STATUS.                          00004300
004400                                                                  00004400
004500     SELECT ORDER-FILE ASSIGN TO ORDRFILE                         00004500
004600         ACCESS IS SEQUENTIAL                                     00004600
004700         FILE STATUS IS WS-ORDER-STATUS.                          00004700
004800                                                                  00004800
004900     SELECT REQUEST-FILE ASSIGN TO ORDMTCH                        00004900
005000         ACCESS IS SEQUENTIAL                                     00005000
005100         FILE STATUS IS WS-REQUEST-STATUS.                        00005100
005200                                                                  00005200
005300     SELECT REPORT-FILE ASSIGN TO ORDMRPT                         00005300
005400         FILE STATUS IS WS-REPORT-STATUS.                         00005400
005500                                                                  00005500
005600 **************************************************************** 00005600
005700 DATA DIVISION.                                                   00005700
005800 FILE SECTION.                                                    00005800
005900 **************************************************************** 00005900
006000 FD  ASSET-FILE                                                   00006000
006100     RECORDING MODE IS F                                          00006100
006200     BLOCK CONTAINS 0 RECORDS.                                    00006200
006300 COPY ASTREC.                                                     00006300
006400                                                                  00006400
006500 FD  ORDER-FILE                                                   00006500
006600     RECORDING MODE IS F                                          00006600
006700     BLOCK CONTAINS 0 RECORDS.                                    00006700
006800 COPY ORDREC.                                                     00006800
006900                                                                  00006900
007000 FD  REQUEST-FILE                                                 00007000
007100     RECORDING MODE IS F.                                         00007100
007200 COPY MCHREQ.                                                     00007200
007300                                                                  00007300
007400 FD  REPORT-FILE                                                  00007400
007500     RECORDING MODE IS F.                                         00007500
007600 01  REPORT-RECORD              PIC X(132).                       00007600
007700                                                                  00007700
007800 **************************************************************** 00007800
007900 WORKING-STORAGE SECTION.                                         00007900
008000 **************************************************************** 00008000
008100 *                                                                00008100
008200 01  SYSTEM-DATE-AND-TIME.                                        00008200
008300     05  CURRENT-DATE-CCYYMMDD.                                   00008300
008400         10  CURRENT-CCYY            PIC 9(4).                    00008400
008500         10  CURRENT-MONTH           PIC 9(2).                    00008500
008600         10  CURRENT-DAY             PIC 9(2).                    00008600
008700     05  CURRENT-TIME.                                            00008700
008800         10  CURRENT-HOUR            PIC 9(2).                    00008800
008900         10  CURRENT-MINUTE          PIC 9(2).                    00008900
009000         10  CURRENT-SECOND          PIC 9(2).                    00009000
009100         10  CURRENT-HNDSEC          PIC 9(2).                    00009100
009105    05  FILLER                  PIC X(04).                        00009105
009110 01  CURRENT-DATE-N REDEFINES CURRENT-DATE-CCYYMMDD PIC 9(8).     00009110
009120 01  CURRENT-TIME-N REDEFINES CURRENT-TIME PIC 9(8).              00009120
009200 *                                                                00009200
009300 01  WS-FIELDS.                                                   00009300
009400     05  WS-ASSET-STATUS         PIC X(2)  VALUE SPACES.          00009400
009500     05  WS-ORDER-STATUS         PIC X(2)  VALUE SPACES.          00009500
009600     05  WS-REQUEST-STATUS       PIC X(2)  VALUE SPACES.          00009600
009700     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00009700
009800     05  WS-REQUEST-EOF          PIC X     VALUE 'N'.             00009800
009900         88  REQUEST-EOF             VALUE 'Y'.                   00009900
010000     05  WS-REJECT-REASON        PIC X(30) VALUE SPACES.          00010000
010100     05  WS-OLD-STATUS           PIC X(8)  VALUE SPACES.          00010100
010150    05  FILLER                  PIC X(04).                        00010150
010200 *                                                                00010200
010300 01  WS-SORT-I                  PIC S9(4) COMP VALUE +0.          00010300
010400 01  WS-MATCH-AMOUNT            PIC S9(15)V99 COMP-3 VALUE +0.    00010400
010500 *                                                                00010500
010600 01  RUN-TOTALS.                                                  00010600
010700     05  NUM-REQUESTS-READ       PIC S9(9) COMP-3 VALUE +0.       00010700
010800     05  NUM-ORDERS-MATCHED      PIC S9(9) COMP-3 VALUE +0.       00010800
010900     05  NUM-REJECT-NOT-FOUND    PIC S9(9) COMP-3 VALUE +0.       00010900
011000     05  NUM-REJECT-BAD-STATUS   PIC S9(9) COMP-3 VALUE +0.       00011000
011100     05  TOTAL-MATCHED-NOTIONAL  PIC S9(15)V99 COMP-3 VALUE +0.   00011100
011150    05  FILLER                  PIC X(04).                        00011150
011200 *                                                                00011200
011300 **************************************************************** 00011300
011400 * ASSET-TABLE/ORDER-TABLE - SAME LAYOUTS ASTUPD AND ORDCRE USE.  00011400
011500 **************************************************************** 00011500
011600 01  ASSET-TABLE.                                                 00011600
011700     05  AST-TAB-COUNT          PIC S9(4) COMP VALUE +0.          00011700
011800     05  AST-TAB-ENTRY OCCURS 1 TO 500 TIMES                      00011800
011900             DEPENDING ON AST-TAB-COUNT                           00011900
012000             ASCENDING KEY IS AST-TAB-CUSTOMER-ID                 00012000
012100                              AST-TAB-ASSET-NAME                  00012100
012200             INDEXED BY AST-TAB-IDX.                              00012200
012300         10  AST-TAB-CUSTOMER-ID    PIC 9(9).                     00012300
012400         10  AST-TAB-ASSET-NAME     PIC X(10).                    00012400
012500         10  AST-TAB-ASSET-ID       PIC 9(9).                     00012500
012600         10  AST-TAB-SIZE           PIC S9(15)V99 COMP-3.         00012600
012700         10  AST-TAB-USABLE-SIZE    PIC S9(15)V99 COMP-3.         00012700
012800         10  AST-TAB-LEDGER-STATUS  PIC X(01).                    00012800
012850        10  FILLER             PIC X(04).                         00012850
012900 *                                                                00012900
013000 01  ORDER-TABLE.                                                 00013000
013100     05  ORD-TAB-COUNT          PIC S9(4) COMP VALUE +0.          00013100
013200     05  ORD-TAB-ENTRY OCCURS 1 TO 2000 TIMES                     00013200
013300             DEPENDING ON ORD-TAB-COUNT                           00013300
013400             ASCENDING KEY IS ORD-TAB-ORDER-ID                    00013400
013500             INDEXED BY ORD-TAB-IDX.                              00013500
013600         10  ORD-TAB-ORDER-ID       PIC 9(9).                     00013600
013700         10  ORD-TAB-CUSTOMER-ID    PIC 9(9).                     00013700
013800         10  ORD-TAB-ASSET-NAME     PIC X(10).                    00013800
013900         10  ORD-TAB-SIDE           PIC X(4).                     00013900
014000         10  ORD-TAB-SIZE           PIC S9(15)V99 COMP-3.         00014000
014100         10  ORD-TAB-PRICE          PIC S9(15)V99 COMP-3.         00014100
014200         10  ORD-TAB-STATUS         PIC X(8).                     00014200
014300         10  ORD-TAB-CREATE-DATE    PIC 9(8).                     00014300
014400         10  ORD-TAB-CREATE-TIME    PIC 9(6).                     00014400
014500         10  ORD-TAB-LEDGER-STATUS  PIC X(1).                     00014500
014550        10  FILLER             PIC X(04).                         00014550
014600 *                                                                00014600
014700 01  AST-CALL-FUNCTION          PIC X(05).                        00014700
014800 01  AST-CALL-CUSTOMER-ID       PIC 9(09).                        00014800
014810 01  AST-CALL-CUSTOMER-ID-X REDEFINES AST-CALL-CUSTOMER-ID        00014810
014820     PIC X(09).                                                  000014820
014900 01  AST-CALL-ASSET-NAME        PIC X(10).                        00014900
015000 01  AST-CALL-SIZE-CHANGE       PIC S9(15)V99 COMP-3.             00015000
015100 01  AST-CALL-USABLE-CHANGE     PIC S9(15)V99 COMP-3.             00015100
015200 01  AST-CALL-OUT-SIZE          PIC S9(15)V99 COMP-3.             00015200
015300 01  AST-CALL-OUT-USABLE        PIC S9(15)V99 COMP-3.             00015300
015400 01  AST-CALL-RETURN-CODE       PIC X(01).                        00015400
015500 *                                                                00015500
015600 **************************************************************** 00015600
015700 * REPORT LINES                                                   00015700
015800 **************************************************************** 00015800
015900 01  RPT-HEADER1.                                                 00015900
016000     05  FILLER                     PIC X(40)                     00016000
016100                 VALUE 'ORDER MATCH RUN - SUMMARY REPORT   DATE:'.00016100
016200     05  RPT-MM                     PIC 99.                       00016200
016300     05  FILLER                     PIC X     VALUE '/'.          00016300
016400     05  RPT-DD                     PIC 99.                       00016400
016500     05  FILLER                     PIC X     VALUE '/'.          00016500
016600     05  RPT-CCYY                   PIC 9999.                     00016600
016700     05  FILLER                     PIC X(20)                     00016700
016800                     VALUE ' (mm/dd/ccyy) TIME: '.                00016800
016900     05  RPT-HH                     PIC 99.                       00016900
017000     05  FILLER                     PIC X     VALUE ':'.          00017000
017100     05  RPT-MIN                    PIC 99.                       00017100
017200     05  FILLER                     PIC X     VALUE ':'.          00017200
017300     05  RPT-SS                     PIC 99.                       00017300
017400     05  FILLER                     PIC X(51) VALUE SPACES.       00017400
017500 01  RPT-DETAIL-HDR.                                              00017500
017600     05  FILLER PIC X(9)  VALUE 'ORDER-ID '.                      00017600
017700     05  FILLER PIC X(9)  VALUE 'OLD-STAT '.                      00017700
017800     05  FILLER PIC X(9)  VALUE 'NEW-STAT '.                      00017800
017900     05  FILLER PIC X(17) VALUE 'SIZE             '.              00017900
018000     05  FILLER PIC X(17) VALUE 'PRICE            '.              00018000
018100     05  FILLER PIC X(20) VALUE 'OUTCOME'.                        00018100
018200     05  FILLER PIC X(51) VALUE SPACES.                           00018200
018300 01  RPT-MATCH-DETAIL.                                            00018300
018400     05  RPT-ORDER-ID               PIC 9(9).                     00018400
018500     05  FILLER                     PIC X(1) VALUE SPACES.        00018500
018600     05  RPT-OLD-STATUS             PIC X(8).                     00018600
018700     05  FILLER                     PIC X(1) VALUE SPACES.        00018700
018800     05  RPT-NEW-STATUS             PIC X(8).                     00018800
018900     05  FILLER                     PIC X(1) VALUE SPACES.        00018900
019000     05  RPT-SIZE                   PIC ZZZZZZZZZZZZZZ9.99-.      00019000
019100     05  FILLER                     PIC X(1) VALUE SPACES.        00019100
019200     05  RPT-PRICE                  PIC ZZZZZZZZZZZZZZ9.99-.      00019200
019300     05  FILLER                     PIC X(1) VALUE SPACES.        00019300
019400     05  RPT-OUTCOME                PIC X(30).                    00019400
019500 01  RPT-STATS-DETAIL.                                            00019500
019600     05  RPT-STAT-LABEL             PIC X(30).                    00019600
019700     05  RPT-STAT-COUNT             PIC ZZZ,ZZZ,ZZ9.99-.          00019700
019800     05  FILLER                     PIC X(87) VALUE SPACES.       00019800
019900 *                                                                00019900
020000 **************************************************************** 00020000
020100 PROCEDURE DIVISION.                                              00020100
020200 **************************************************************** 00020200
020300 *                                                                00020300
020400 000-MAIN.                                                        00020400
020500     ACCEPT CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.             00020500
020600     ACCEPT CURRENT-TIME FROM TIME.                               00020600
020700     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00020700
020800     PERFORM 710-LOAD-ASSET-TABLE THRU 710-EXIT.                  00020800
020900     PERFORM 720-LOAD-ORDER-TABLE THRU 720-EXIT.                  00020900
021000     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00021000
021100     PERFORM 740-READ-REQUEST THRU 740-EXIT.                      00021100
021200     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT                    00021200
021300         UNTIL REQUEST-EOF.                                       00021300
021400     PERFORM 750-REWRITE-ASSET-FILE THRU 750-EXIT.                00021400
021500     PERFORM 760-REWRITE-ORDER-FILE THRU 760-EXIT.                00021500
021600     PERFORM 850-REPORT-STATS THRU 850-EXIT.                      00021600
021700     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00021700
021800     GOBACK.                                                      00021800
021900 *                                                                00021900
022000 100-PROCESS-REQUEST.                                             00022000
022100     ADD 1 TO NUM-REQUESTS-READ.                                  00022100
022200     MOVE SPACES TO WS-REJECT-REASON.                             00022200
022300     PERFORM 110-FIND-ORDER THRU 110-EXIT.                        00022300
022400     IF WS-REJECT-REASON = SPACES                                 00022400
022500         IF ORD-TAB-STATUS(ORD-TAB-IDX) NOT = 'PENDING '          00022500
022600             MOVE 'ORDER NOT PENDING' TO WS-REJECT-REASON         00022600
022700             ADD 1 TO NUM-REJECT-BAD-STATUS                       00022700
022800         END-IF                                                   00022800
022900     END-IF.                                                      00022900
023000     IF WS-REJECT-REASON = SPACES                                 00023000
023100         MOVE ORD-TAB-STATUS(ORD-TAB-IDX) TO WS-OLD-STATUS        00023100
023200         PERFORM 200-SETTLE-ORDER THRU 200-EXIT                   00023200
023300         MOVE 'MATCHED ' TO ORD-TAB-STATUS(ORD-TAB-IDX)           00023300
023400         ADD 1 TO NUM-ORDERS-MATCHED                              00023400
023500         PERFORM 830-REPORT-MATCH THRU 830-EXIT                   00023500
023600     ELSE                                                         00023600
023700         PERFORM 299-REPORT-REJECT THRU 299-EXIT                  00023700
023800     END-IF.                                                      00023800
023900     PERFORM 740-READ-REQUEST THRU 740-EXIT.                      00023900
024000 100-EXIT.                                                        00024000
024100     EXIT.                                                        00024100
024200 *                                                                00024200
024300 110-FIND-ORDER.                                                  00024300
024400     IF ORD-TAB-COUNT = +0                                        00024400
024500         MOVE 'ORDER NOT FOUND' TO WS-REJECT-REASON               00024500
024600         ADD 1 TO NUM-REJECT-NOT-FOUND                            00024600
024700     ELSE                                                         00024700
024800         SEARCH ALL ORD-TAB-ENTRY                                 00024800
024900             AT END                                               00024900
025000                 MOVE 'ORDER NOT FOUND' TO WS-REJECT-REASON       00025000
025100                 ADD 1 TO NUM-REJECT-NOT-FOUND                    00025100
025200             WHEN ORD-TAB-ORDER-ID(ORD-TAB-IDX) = MCH-ORDER-ID    00025200
025300                 CONTINUE                                         00025300
025400         END-SEARCH                                               00025400
025500     END-IF.                                                      00025500
025600 110-EXIT.                                                        00025600
025700     EXIT.                                                        00025700
025800 *                                                                00025800
025900 200-SETTLE-ORDER.                                                00025900
026000     IF ORD-TAB-SIDE(ORD-TAB-IDX) = 'BUY '                        00026000
026100         MOVE 'FIND ' TO AST-CALL-FUNCTION                        00026100
026200         MOVE ORD-TAB-CUSTOMER-ID(ORD-TAB-IDX)                    00026200
026300             TO AST-CALL-CUSTOMER-ID                              00026300
026400         MOVE ORD-TAB-ASSET-NAME(ORD-TAB-IDX)                     00026400
026500             TO AST-CALL-ASSET-NAME                               00026500
026600         MOVE ZERO TO AST-CALL-SIZE-CHANGE AST-CALL-USABLE-CHANGE 00026600
026700         CALL 'ASTUPD' USING AST-CALL-FUNCTION,                   00026700
026800             AST-CALL-CUSTOMER-ID, AST-CALL-ASSET-NAME,           00026800
026900             AST-CALL-SIZE-CHANGE, AST-CALL-USABLE-CHANGE,        00026900
027000             ASSET-TABLE, AST-CALL-OUT-SIZE, AST-CALL-OUT-USABLE, 00027000
027100             AST-CALL-RETURN-CODE                                 00027100
027200         MOVE ORD-TAB-SIZE(ORD-TAB-IDX) TO AST-CALL-SIZE-CHANGE   00027200
027300         MOVE ORD-TAB-SIZE(ORD-TAB-IDX) TO AST-CALL-USABLE-CHANGE 00027300
027400     ELSE                                                         00027400
027500         MOVE 'FIND ' TO AST-CALL-FUNCTION                        00027500
027600         MOVE ORD-TAB-CUSTOMER-ID(ORD-TAB-IDX)                    00027600
027700             TO AST-CALL-CUSTOMER-ID                              00027700
027800         MOVE 'TRY       ' TO AST-CALL-ASSET-NAME                 00027800
027900         MOVE ZERO TO AST-CALL-SIZE-CHANGE AST-CALL-USABLE-CHANGE 00027900
028000         CALL 'ASTUPD' USING AST-CALL-FUNCTION,                   00028000
028100             AST-CALL-CUSTOMER-ID, AST-CALL-ASSET-NAME,           00028100
028200             AST-CALL-SIZE-CHANGE, AST-CALL-USABLE-CHANGE,        00028200
028300             ASSET-TABLE, AST-CALL-OUT-SIZE, AST-CALL-OUT-USABLE, 00028300
028400             AST-CALL-RETURN-CODE                                 00028400
028500         COMPUTE WS-MATCH-AMOUNT ROUNDED =                        00028500
028600                 ORD-TAB-SIZE(ORD-TAB-IDX) *                      00028600
028700                     ORD-TAB-PRICE(ORD-TAB-IDX)                   00028700
028800         MOVE WS-MATCH-AMOUNT TO AST-CALL-SIZE-CHANGE             00028800
028900         MOVE WS-MATCH-AMOUNT TO AST-CALL-USABLE-CHANGE           00028900
029000     END-IF.                                                      00029000
029100     MOVE 'APPLY' TO AST-CALL-FUNCTION.                           00029100
029200     CALL 'ASTUPD' USING AST-CALL-FUNCTION, AST-CALL-CUSTOMER-ID, 00029200
029300         AST-CALL-ASSET-NAME, AST-CALL-SIZE-CHANGE,               00029300
029400         AST-CALL-USABLE-CHANGE, ASSET-TABLE, AST-CALL-OUT-SIZE,  00029400
029500         AST-CALL-OUT-USABLE, AST-CALL-RETURN-CODE.               00029500
029600     COMPUTE WS-MATCH-AMOUNT ROUNDED =                            00029600
029700             ORD-TAB-SIZE(ORD-TAB-IDX) *                          00029700
029800                 ORD-TAB-PRICE(ORD-TAB-IDX).                      00029800
029900     ADD WS-MATCH-AMOUNT TO TOTAL-MATCHED-NOTIONAL.               00029900
030000 200-EXIT.                                                        00030000
030100     EXIT.                                                        00030100
030200 *                                                                00030200
030300 299-REPORT-REJECT.                                               00030300
030400     MOVE MCH-ORDER-ID TO RPT-ORDER-ID.                           00030400
030500     MOVE SPACES TO RPT-OLD-STATUS.                               00030500
030600     MOVE SPACES TO RPT-NEW-STATUS.                               00030600
030700     MOVE ZERO TO RPT-SIZE.                                       00030700
030800     MOVE ZERO TO RPT-PRICE.                                      00030800
030900     MOVE WS-REJECT-REASON TO RPT-OUTCOME.                        00030900
031000     WRITE REPORT-RECORD FROM RPT-MATCH-DETAIL.                   00031000
031100 299-EXIT.                                                        00031100
031200     EXIT.                                                        00031200
031300 *                                                                00031300
031400 830-REPORT-MATCH.                                                00031400
031500     MOVE MCH-ORDER-ID TO RPT-ORDER-ID.                           00031500
031600     MOVE WS-OLD-STATUS TO RPT-OLD-STATUS.                        00031600
031700     MOVE ORD-TAB-STATUS(ORD-TAB-IDX) TO RPT-NEW-STATUS.          00031700
031800     MOVE ORD-TAB-SIZE(ORD-TAB-IDX) TO RPT-SIZE.                  00031800
031900     MOVE ORD-TAB-PRICE(ORD-TAB-IDX) TO RPT-PRICE.                00031900
032000     MOVE 'MATCHED' TO RPT-OUTCOME.                               00032000
032100     WRITE REPORT-RECORD FROM RPT-MATCH-DETAIL.                   00032100
032200 830-EXIT.                                                        00032200
032300     EXIT.                                                        00032300
032400 *                                                                00032400
032500 700-OPEN-FILES.                                                  00032500
032600     OPEN INPUT  REQUEST-FILE                                     00032600
032700                 ASSET-FILE                                       00032700
032800                 ORDER-FILE                                       00032800
032900          OUTPUT REPORT-FILE.                                     00032900
033000     IF WS-REQUEST-STATUS NOT = '00'                              00033000
033100         DISPLAY 'ERROR OPENING REQUEST FILE. RC:'                00033100
033200             WS-REQUEST-STATUS                                    00033200
033300         MOVE 16 TO RETURN-CODE                                   00033300
033400         MOVE 'Y' TO WS-REQUEST-EOF                               00033400
033500     END-IF.                                                      00033500
033600 700-EXIT.                                                        00033600
033700     EXIT.                                                        00033700
033800 *                                                                00033800
033900 710-LOAD-ASSET-TABLE.                                            00033900
034000     PERFORM 711-READ-ASSET-REC THRU 711-EXIT                     00034000
034100         UNTIL WS-ASSET-STATUS = '10'.                            00034100
034200 710-EXIT.                                                        00034200
034300     EXIT.                                                        00034300
034400 *                                                                00034400
034500 711-READ-ASSET-REC.                                              00034500
034600     READ ASSET-FILE.                                             00034600
034700     IF WS-ASSET-STATUS = '00'                                    00034700
034800         ADD 1 TO AST-TAB-COUNT                                   00034800
034900         MOVE AST-CUSTOMER-ID TO                                  00034900
035000             AST-TAB-CUSTOMER-ID(AST-TAB-COUNT)                   00035000
035100         MOVE AST-ASSET-NAME TO                                   00035100
035200             AST-TAB-ASSET-NAME(AST-TAB-COUNT)                    00035200
035300         MOVE AST-ASSET-ID TO AST-TAB-ASSET-ID(AST-TAB-COUNT)     00035300
035400         MOVE AST-SIZE TO AST-TAB-SIZE(AST-TAB-COUNT)             00035400
035500         MOVE AST-USABLE-SIZE TO                                  00035500
035600             AST-TAB-USABLE-SIZE(AST-TAB-COUNT)                   00035600
035700         MOVE AST-LEDGER-STATUS TO                                00035700
035800             AST-TAB-LEDGER-STATUS(AST-TAB-COUNT)                 00035800
035900     END-IF.                                                      00035900
036000 711-EXIT.                                                        00036000
036100     EXIT.                                                        00036100
036200 *                                                                00036200
036300 720-LOAD-ORDER-TABLE.                                            00036300
036400     PERFORM 721-READ-ORDER-REC THRU 721-EXIT                     00036400
036500         UNTIL WS-ORDER-STATUS = '10'.                            00036500
036600 720-EXIT.                                                        00036600
036700     EXIT.                                                        00036700
036800 *                                                                00036800
036900 721-READ-ORDER-REC.                                              00036900
037000     READ ORDER-FILE.                                             00037000
037100     IF WS-ORDER-STATUS = '00'                                    00037100
037200         ADD 1 TO ORD-TAB-COUNT                                   00037200
037300         MOVE ORD-ORDER-ID TO ORD-TAB-ORDER-ID(ORD-TAB-COUNT)     00037300
037400         MOVE ORD-CUSTOMER-ID TO                                  00037400
037500             ORD-TAB-CUSTOMER-ID(ORD-TAB-COUNT)                   00037500
037600         MOVE ORD-ASSET-NAME TO                                   00037600
037700             ORD-TAB-ASSET-NAME(ORD-TAB-COUNT)                    00037700
037800         MOVE ORD-SIDE TO ORD-TAB-SIDE(ORD-TAB-COUNT)             00037800
037900         MOVE ORD-SIZE TO ORD-TAB-SIZE(ORD-TAB-COUNT)             00037900
038000         MOVE ORD-PRICE TO ORD-TAB-PRICE(ORD-TAB-COUNT)           00038000
038100         MOVE ORD-STATUS TO ORD-TAB-STATUS(ORD-TAB-COUNT)         00038100
038200         MOVE ORD-CREATE-DATE TO                                  00038200
038300             ORD-TAB-CREATE-DATE(ORD-TAB-COUNT)                   00038300
038400         MOVE ORD-CREATE-TIME TO                                  00038400
038500             ORD-TAB-CREATE-TIME(ORD-TAB-COUNT)                   00038500
038600         MOVE ORD-LEDGER-STATUS TO                                00038600
038700             ORD-TAB-LEDGER-STATUS(ORD-TAB-COUNT)                 00038700
038800     END-IF.                                                      00038800
038900 721-EXIT.                                                        00038900
039000     EXIT.                                                        00039000
039100 *                                                                00039100
039200 740-READ-REQUEST.                                                00039200
039300     READ REQUEST-FILE                                            00039300
039400         AT END MOVE 'Y' TO WS-REQUEST-EOF.                       00039400
039500 740-EXIT.                                                        00039500
039600     EXIT.                                                        00039600
039700 *                                                                00039700
039800 750-REWRITE-ASSET-FILE.                                          00039800
039900     CLOSE ASSET-FILE.                                            00039900
040000     OPEN OUTPUT ASSET-FILE.                                      00040000
040100     PERFORM 751-WRITE-ASSET-REC THRU 751-EXIT                    00040100
040200         VARYING WS-SORT-I FROM 1 BY 1                            00040200
040300         UNTIL WS-SORT-I > AST-TAB-COUNT.                         00040300
040400     CLOSE ASSET-FILE.                                            00040400
040500 750-EXIT.                                                        00040500
040600     EXIT.                                                        00040600
040700 *                                                                00040700
040800 751-WRITE-ASSET-REC.                                             00040800
040900     MOVE AST-TAB-CUSTOMER-ID(WS-SORT-I)  TO AST-CUSTOMER-ID.     00040900
041000     MOVE AST-TAB-ASSET-NAME(WS-SORT-I)   TO AST-ASSET-NAME.      00041000
041100     MOVE AST-TAB-ASSET-ID(WS-SORT-I)     TO AST-ASSET-ID.        00041100
041200     MOVE AST-TAB-SIZE(WS-SORT-I)         TO AST-SIZE.            00041200
041300     MOVE AST-TAB-USABLE-SIZE(WS-SORT-I)  TO AST-USABLE-SIZE.     00041300
041400     MOVE AST-TAB-LEDGER-STATUS(WS-SORT-I) TO AST-LEDGER-STATUS.  00041400
041500     WRITE ASSET-REC.                                             00041500
041600 751-EXIT.                                                        00041600
041700     EXIT.                                                        00041700
041800 *                                                                00041800
041900 760-REWRITE-ORDER-FILE.                                          00041900
042000     CLOSE ORDER-FILE.                                            00042000
042100     OPEN OUTPUT ORDER-FILE.                                      00042100
042200     PERFORM 761-WRITE-ORDER-REC THRU 761-EXIT                    00042200
042300         VARYING WS-SORT-I FROM 1 BY 1                            00042300
042400         UNTIL WS-SORT-I > ORD-TAB-COUNT.                         00042400
042500     CLOSE ORDER-FILE.                                            00042500
042600 760-EXIT.                                                        00042600
042700     EXIT.                                                        00042700
042800 *                                                                00042800
042900 761-WRITE-ORDER-REC.                                             00042900
043000     MOVE ORD-TAB-ORDER-ID(WS-SORT-I)     TO ORD-ORDER-ID.        00043000
043100     MOVE ORD-TAB-CUSTOMER-ID(WS-SORT-I)  TO ORD-CUSTOMER-ID.     00043100
043200     MOVE ORD-TAB-ASSET-NAME(WS-SORT-I)   TO ORD-ASSET-NAME.      00043200
043300     MOVE ORD-TAB-SIDE(WS-SORT-I)         TO ORD-SIDE.            00043300
043400     MOVE ORD-TAB-SIZE(WS-SORT-I)         TO ORD-SIZE.            00043400
043500     MOVE ORD-TAB-PRICE(WS-SORT-I)        TO ORD-PRICE.           00043500
043600     MOVE ORD-TAB-STATUS(WS-SORT-I)       TO ORD-STATUS.          00043600
043700     MOVE ORD-TAB-CREATE-DATE(WS-SORT-I)  TO ORD-CREATE-DATE.     00043700
043800     MOVE ORD-TAB-CREATE-TIME(WS-SORT-I)  TO ORD-CREATE-TIME.     00043800
043900     MOVE ORD-TAB-LEDGER-STATUS(WS-SORT-I) TO ORD-LEDGER-STATUS.  00043900
044000     WRITE ORDER-REC.                                             00044000
044100 761-EXIT.                                                        00044100
044200     EXIT.                                                        00044200
044300 *                                                                00044300
044400 790-CLOSE-FILES.                                                 00044400
044500     CLOSE REQUEST-FILE.                                          00044500
044600     CLOSE REPORT-FILE.                                           00044600
044700 790-EXIT.                                                        00044700
044800     EXIT.                                                        00044800
044900 *                                                                00044900
045000 800-INIT-REPORT.                                                 00045000
045100     MOVE CURRENT-CCYY   TO RPT-CCYY.                             00045100
045200     MOVE CURRENT-MONTH  TO RPT-MM.                               00045200
045300     MOVE CURRENT-DAY    TO RPT-DD.                               00045300
045400     MOVE CURRENT-HOUR   TO RPT-HH.                               00045400
045500     MOVE CURRENT-MINUTE TO RPT-MIN.                              00045500
045600     MOVE CURRENT-SECOND TO RPT-SS.                               00045600
045700     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00045700
045800     WRITE REPORT-RECORD FROM RPT-DETAIL-HDR AFTER 2.             00045800
045900 800-EXIT.                                                        00045900
046000     EXIT.                                                        00046000
046100 *                                                                00046100
046200 850-REPORT-STATS.                                                00046200
046300     MOVE 'REQUESTS READ'          TO RPT-STAT-LABEL.             00046300
046400     MOVE NUM-REQUESTS-READ        TO RPT-STAT-COUNT.             00046400
046500     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.           00046500
046600     MOVE 'ORDERS MATCHED'         TO RPT-STAT-LABEL.             00046600
046700     MOVE NUM-ORDERS-MATCHED       TO RPT-STAT-COUNT.             00046700
046800     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00046800
046900     MOVE 'REJECTED - NOT FOUND'   TO RPT-STAT-LABEL.             00046900
047000     MOVE NUM-REJECT-NOT-FOUND     TO RPT-STAT-COUNT.             00047000
047100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00047100
047200     MOVE 'REJECTED - BAD STATUS'  TO RPT-STAT-LABEL.             00047200
047300     MOVE NUM-REJECT-BAD-STATUS    TO RPT-STAT-COUNT.             00047300
047400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00047400
047500     MOVE 'TOTAL MATCHED NOTIONAL' TO RPT-STAT-LABEL.             00047500
047600     MOVE TOTAL-MATCHED-NOTIONAL   TO RPT-STAT-COUNT.             00047600
047700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00047700
047800 850-EXIT.                                                        00047800
047900     EXIT.                                                        00047900
048000                                                                  00048000
