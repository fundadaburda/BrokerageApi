000100 **************************************************************** 00000100
000200 *    CONTRACT REDEMPTION ANALYSIS - REWORKED AS ORDER LISTING    00000200
000300 **************************************************************** 00000300
000400 IDENTIFICATION DIVISION.                                         00000400
000500 PROGRAM-ID. ORDLST.                                              00000500
000600 AUTHOR. MW.                                                      00000600
000700 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00000700
000800 DATE-WRITTEN. 97/09/25.                                          00000800
000900 DATE-COMPILED. 03/11/20.                                         00000900
001000 SECURITY. NON-CONFIDENTIAL.                                      00001000
001100 **************************************************************** 00001100
001200 * ORDLST - ORDER LISTING REPORT.                                 00001200
001300 *                                                                00001300
001400 * SCANS THE ORDERS FILE FOR ONE CUSTOMER, FILTERS TO ORDERS      00001400
001500 * WHOSE CREATE-DATE FALLS WITHIN THE REQUESTED INCLUSIVE DATE    00001500
001600 * RANGE AND (OPTIONALLY) MATCHES A REQUESTED STATUS, PRINTS ONE  00001600
001700 * LINE PER MATCHING ORDER, AND TRAILS WITH A COUNT AND THE SUM   00001700
001800 * OF SIZE * PRICE FOR MATCHED ORDERS ONLY.  READ-ONLY - NEITHER  00001800
001900 * THE ORDERS FILE NOR THE ASSET LEDGER IS REWRITTEN.             00001900
002000 *                                                                00002000
002100 *    97/09/25  MW   ALPHA VERSION 0.4 - CONTRACT REDEMPTION      00002100
002200 *                   ANALYSIS (YEAR 2000 EXAMPLE)                 00002200
002300 *    97/12/05  WLT  BETA VERSION 0.5 - FIXED FOR MVS COBOL II    00002300
002400 *    99/01/12  RTB  Y2K - EXPANDED ALL WORKING DATES TO 4-DIGIT  00002400
002500 *                   CENTURY, NO WINDOWING LOGIC RETAINED         00002500
002600 *    03/11/20  JS   TICKET DBB-1148 - REWRITTEN AS THE ORDER     00002600
002700 *                   LISTING REPORT DRIVER - CUSTOMER-ID CONTROL  00002700
002800 *                   BREAK, DATE-RANGE/STATUS FILTER, MATCHED-    00002800
002900 *                   ORDER NOTIONAL TOTAL PER REQUEST DBB-1150    00002900
003000 **************************************************************** 00003000
003100                                                                  00003100
003200 ENVIRONMENT DIVISION.                                            00003200
003300 CONFIGURATION SECTION.                                           00003300
003400 SOURCE-COMPUTER. IBM-370.                                        00003400
003500 OBJECT-COMPUTER. IBM-370.                                        00003500
003600 SPECIAL-NAMES.                                                   00003600
003700     C01 IS TOP-OF-FORM.                                          00003700
003800 INPUT-OUTPUT SECTION.                                            00003800
003900 FILE-CONTROL.                                                    00003900
004000     SELECT ORDER-FILE ASSIGN TO ORDRFILE                         00004000
004100         ACCESS IS SEQUENTIAL                                     00004100
004200         FILE STATUS IS WS-ORDER-STATUS.                          00004200
004300                                                                  00004300
004400     SELECT REQUEST-FILE ASSIGN TO ORDLREQ                        00004400
004500         ACCESS IS SEQUENTIAL                                     00004500
004600         FILE STATUS IS WS-REQUEST-STATUS.                        00004600
004700                                                                  00004700
004800     SELECT PRINT-FILE ASSIGN TO ORDLRPT                          00004800
004900         FILE STATUS IS WS-PRINT-STATUS.                          00004900
005000                                                                  00005000
005100 **************************************************************** 00005100
005200 DATA DIVISION.                                                   00005200
005300 FILE SECTION.                                                    00005300
005400 **************************************************************** 00005400
005500 FD  ORDER-FILE                                                   00005500
005600     RECORDING MODE IS F                                          00005600
005700     BLOCK CONTAINS 0 RECORDS.                                    00005700
005800 COPY ORDREC.                                                     00005800
005900                                                                  00005900
006000 FD  REQUEST-FILE                                                 00006000
006100     RECORDING MODE IS F.                                         00006100
006200 COPY LSTREQ.                                                     00006200
006300                                                                  00006300
006400 FD  PRINT-FILE                                                   00006400
006500     RECORDING MODE IS F.                                         00006500
006600 01  PRINT-RECORD                PIC X(132).                      00006600
006700                                                                  00006700
006800 **************************************************************** 00006800
006900 WORKING-STORAGE SECTION.                                         00006900
007000 **************************************************************** 00007000
007100 *                                                                00007100
007200 01  SYSTEM-DATE-AND-TIME.                                        00007200
007300     05  CURRENT-DATE-CCYYMMDD.                                   00007300
007400         10  CURRENT-CCYY            PIC 9(4).                    00007400
007500         10  CURRENT-MONTH           PIC 9(2).                    00007500
007600         10  CURRENT-DAY             PIC 9(2).                    00007600
007700     05  CURRENT-TIME.                                            00007700
007800         10  CURRENT-HOUR            PIC 9(2).                    00007800
007900         10  CURRENT-MINUTE          PIC 9(2).                    00007900
008000         10  CURRENT-SECOND          PIC 9(2).                    00008000
008100         10  CURRENT-HNDSEC          PIC 9(2).                    00008100
008105    05  FILLER                  PIC X(04).                        00008105
008110 01  CURRENT-DATE-N REDEFINES CURRENT-DATE-CCYYMMDD PIC 9(8).     00008110
008120 01  CURRENT-TIME-N REDEFINES CURRENT-TIME PIC 9(8).              00008120
008200 *                                                                00008200
008300 01  WS-FIELDS.                                                   00008300
008400     05  WS-ORDER-STATUS         PIC X(2)  VALUE SPACES.          00008400
008500     05  WS-REQUEST-STATUS       PIC X(2)  VALUE SPACES.          00008500
008600     05  WS-PRINT-STATUS         PIC X(2)  VALUE SPACES.          00008600
008700     05  WS-ORDER-EOF            PIC X     VALUE 'N'.             00008700
008800         88  ORDER-EOF               VALUE 'Y'.                   00008800
008850    05  FILLER                  PIC X(04).                        00008850
008900 *                                                                00008900
009000 01  WS-PARMS.                                                    00009000
009100     05  WS-CUSTOMER-ID          PIC 9(09) VALUE ZERO.            00009100
009200     05  WS-START-DATE           PIC 9(08) VALUE ZERO.            00009200
009300     05  WS-END-DATE             PIC 9(08) VALUE ZERO.            00009300
009400     05  WS-STATUS-FILTER        PIC X(08) VALUE SPACES.          00009400
009410 01  WS-PARMS-VIEW REDEFINES WS-PARMS.                            00009410
009420     05  WS-CUSTOMER-ID-X       PIC X(09).                        00009420
009430     05  FILLER                 PIC X(24).                        00009430
009500 *                                                                00009500
009600 01  RUN-TOTALS.                                                  00009600
009700     05  NUM-ORDERS-LISTED       PIC S9(9) COMP-3 VALUE +0.       00009700
009800     05  TOTAL-MATCHED-VALUE     PIC S9(15)V99 COMP-3 VALUE +0.   00009800
009900     05  WS-LINE-VALUE           PIC S9(15)V99 COMP-3 VALUE +0.   00009900
009950    05  FILLER                  PIC X(04).                        00009950
010000 *                                                                00010000
010100 **************************************************************** 00010100
010200 * REPORT LINES                                                   00010200
010300 **************************************************************** 00010300
010400 01  RPT-HEADER1.                                                 00010400
010500     05  FILLER                     PIC X(20)                     00010500
010600                     VALUE 'ORDER LISTING REPORT'.                00010600
010700     05  FILLER                     PIC X(14)                     00010700
010800                     VALUE '  CUSTOMER ID:'.                      00010800
010900     05  RPT-CUSTOMER-ID            PIC 9(9).                     00010900
011000     05  FILLER                     PIC X(75) VALUE SPACES.       00011000
011100 01  RPT-HEADER2.                                                 00011100
011200     05  FILLER                    PIC X(12) VALUE 'DATE RANGE: '.00011200
011400     05  RPT-H-START-DATE           PIC 9(8).                     00011400
011500     05  FILLER                     PIC X(4)  VALUE ' TO '.       00011500
011600     05  RPT-H-END-DATE             PIC 9(8).                     00011600
011700     05  FILLER                     PIC X(10) VALUE '  STATUS: '. 00011700
011800     05  RPT-H-STATUS               PIC X(8).                     00011800
011900     05  FILLER                     PIC X(82) VALUE SPACES.       00011900
012000 01  RPT-DETAIL-HDR.                                              00012000
012100     05  FILLER PIC X(9)  VALUE 'ORDER-ID '.                      00012100
012200     05  FILLER PIC X(11) VALUE 'ASSET-NAME '.                    00012200
012300     05  FILLER PIC X(5)  VALUE 'SIDE '.                          00012300
012400     05  FILLER PIC X(17) VALUE 'SIZE             '.              00012400
012500     05  FILLER PIC X(17) VALUE 'PRICE            '.              00012500
012600     05  FILLER PIC X(9)  VALUE 'STATUS   '.                      00012600
012700     05  FILLER PIC X(11) VALUE 'CREATE-DATE'.                    00012700
012800     05  FILLER PIC X(11) VALUE ' CREATE-TIME'.                   00012800
012900     05  FILLER PIC X(24) VALUE SPACES.                           00012900
013000 01  RPT-ORDER-DETAIL.                                            00013000
013100     05  RPT-ORDER-ID               PIC 9(9).                     00013100
013200     05  FILLER                     PIC X(1) VALUE SPACES.        00013200
013300     05  RPT-ASSET-NAME             PIC X(10).                    00013300
013400     05  FILLER                     PIC X(1) VALUE SPACES.        00013400
013500     05  RPT-SIDE                   PIC X(4).                     00013500
013600     05  FILLER                     PIC X(1) VALUE SPACES.        00013600
013700     05  RPT-SIZE                   PIC ZZZZZZZZZZZZZZ9.99-.      00013700
013800     05  FILLER                     PIC X(1) VALUE SPACES.        00013800
013900     05  RPT-PRICE                  PIC ZZZZZZZZZZZZZZ9.99-.      00013900
014000     05  FILLER                     PIC X(1) VALUE SPACES.        00014000
014100     05  RPT-STATUS                 PIC X(8).                     00014100
014200     05  FILLER                     PIC X(1) VALUE SPACES.        00014200
014300     05  RPT-CREATE-DATE            PIC 9(8).                     00014300
014400     05  FILLER                     PIC X(1) VALUE SPACES.        00014400
014500     05  RPT-CREATE-TIME            PIC 9(6).                     00014500
014600 01  RPT-TOTAL-LINE.                                              00014600
014700     05  FILLER                     PIC X(20)                     00014700
014800                     VALUE 'ORDERS LISTED:     '.                 00014800
014900     05  RPT-T-COUNT                PIC ZZZ,ZZ9.                  00014900
015000     05  FILLER                     PIC X(20)                     00015000
015100                     VALUE '   MATCHED VALUE:   '.                00015100
015200     05  RPT-T-VALUE                PIC ZZZZZZZZZZZZZZ9.99-.      00015200
015300     05  FILLER                     PIC X(65) VALUE SPACES.       00015300
015400 *                                                                00015400
015500 **************************************************************** 00015500
015600 PROCEDURE DIVISION.                                              00015600
015700 **************************************************************** 00015700
015800 *                                                                00015800
015900 000-MAIN.                                                        00015900
016000     ACCEPT CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.             00016000
016100     ACCEPT CURRENT-TIME FROM TIME.                               00016100
016200     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00016200
016300     PERFORM 710-READ-REQUEST THRU 710-EXIT.                      00016300
016400     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00016400
016500     PERFORM 720-READ-ORDER THRU 720-EXIT.                        00016500
016600     PERFORM 100-SELECT-CUSTOMER-ORDERS THRU 100-EXIT             00016600
016700         UNTIL ORDER-EOF.                                         00016700
016800     PERFORM 850-PRINT-TOTALS THRU 850-EXIT.                      00016800
016900     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00016900
017000     GOBACK.                                                      00017000
017100 *                                                                00017100
017200 100-SELECT-CUSTOMER-ORDERS.                                      00017200
017300     IF ORD-CUSTOMER-ID = WS-CUSTOMER-ID                          00017300
017400         PERFORM 200-FILTER-AND-PRINT THRU 200-EXIT               00017400
017500     END-IF.                                                      00017500
017600     PERFORM 720-READ-ORDER THRU 720-EXIT.                        00017600
017700 100-EXIT.                                                        00017700
017800     EXIT.                                                        00017800
017900 *                                                                00017900
018000 200-FILTER-AND-PRINT.                                            00018000
018100     IF ORD-CREATE-DATE < WS-START-DATE                           00018100
018200         OR ORD-CREATE-DATE > WS-END-DATE                         00018200
018300         GO TO 200-EXIT                                           00018300
018400     END-IF.                                                      00018400
018500     IF WS-STATUS-FILTER NOT = SPACES                             00018500
018600         AND ORD-STATUS NOT = WS-STATUS-FILTER                    00018600
018700         GO TO 200-EXIT                                           00018700
018800     END-IF.                                                      00018800
018900     MOVE ORD-ORDER-ID    TO RPT-ORDER-ID.                        00018900
019000     MOVE ORD-ASSET-NAME  TO RPT-ASSET-NAME.                      00019000
019100     MOVE ORD-SIDE        TO RPT-SIDE.                            00019100
019200     MOVE ORD-SIZE        TO RPT-SIZE.                            00019200
019300     MOVE ORD-PRICE       TO RPT-PRICE.                           00019300
019400     MOVE ORD-STATUS      TO RPT-STATUS.                          00019400
019500     MOVE ORD-CREATE-DATE TO RPT-CREATE-DATE.                     00019500
019600     MOVE ORD-CREATE-TIME TO RPT-CREATE-TIME.                     00019600
019700     WRITE PRINT-RECORD FROM RPT-ORDER-DETAIL.                    00019700
019800     ADD 1 TO NUM-ORDERS-LISTED.                                  00019800
019900     IF ORD-STATUS = 'MATCHED '                                   00019900
020000         COMPUTE WS-LINE-VALUE ROUNDED = ORD-SIZE * ORD-PRICE     00020000
020100         ADD WS-LINE-VALUE TO TOTAL-MATCHED-VALUE                 00020100
020200     END-IF.                                                      00020200
020300 200-EXIT.                                                        00020300
020400     EXIT.                                                        00020400
020500 *                                                                00020500
020600 700-OPEN-FILES.                                                  00020600
020700     OPEN INPUT  ORDER-FILE                                       00020700
020800                 REQUEST-FILE                                     00020800
020900          OUTPUT PRINT-FILE.                                      00020900
021000     IF WS-ORDER-STATUS NOT = '00'                                00021000
021100         DISPLAY 'ERROR OPENING ORDER FILE. RC:' WS-ORDER-STATUS  00021100
021200         MOVE 16 TO RETURN-CODE                                   00021200
021300         MOVE 'Y' TO WS-ORDER-EOF                                 00021300
021400     END-IF.                                                      00021400
021500 700-EXIT.                                                        00021500
021600     EXIT.                                                        00021600
021700 *                                                                00021700
021800 710-READ-REQUEST.                                                00021800
021900     READ REQUEST-FILE                                            00021900
022000         AT END                                                   00022000
022100             DISPLAY 'NO LIST-REQUEST RECORD PRESENT'             00022100
022200             MOVE 16 TO RETURN-CODE                               00022200
022300             MOVE 'Y' TO WS-ORDER-EOF                             00022300
022400     END-READ.                                                    00022400
022500     IF WS-ORDER-EOF NOT = 'Y'                                    00022500
022600         MOVE LST-CUSTOMER-ID   TO WS-CUSTOMER-ID                 00022600
022700         MOVE LST-START-DATE    TO WS-START-DATE                  00022700
022800         MOVE LST-END-DATE      TO WS-END-DATE                    00022800
022900         MOVE LST-STATUS-FILTER TO WS-STATUS-FILTER               00022900
023000     END-IF.                                                      00023000
023100 710-EXIT.                                                        00023100
023200     EXIT.                                                        00023200
023300 *                                                                00023300
023400 720-READ-ORDER.                                                  00023400
023500     READ ORDER-FILE                                              00023500
023600         AT END MOVE 'Y' TO WS-ORDER-EOF.                         00023600
023700 720-EXIT.                                                        00023700
023800     EXIT.                                                        00023800
023900 *                                                                00023900
024000 790-CLOSE-FILES.                                                 00024000
024100     CLOSE ORDER-FILE.                                            00024100
024200     CLOSE REQUEST-FILE.                                          00024200
024300     CLOSE PRINT-FILE.                                            00024300
024400 790-EXIT.                                                        00024400
024500     EXIT.                                                        00024500
024600 *                                                                00024600
024700 800-INIT-REPORT.                                                 00024700
024800     MOVE WS-CUSTOMER-ID TO RPT-CUSTOMER-ID.                      00024800
024900     WRITE PRINT-RECORD FROM RPT-HEADER1 AFTER PAGE.              00024900
025000     MOVE WS-START-DATE  TO RPT-H-START-DATE.                     00025000
025100     MOVE WS-END-DATE    TO RPT-H-END-DATE.                       00025100
025200     IF WS-STATUS-FILTER = SPACES                                 00025200
025300         MOVE 'ALL     ' TO RPT-H-STATUS                          00025300
025400     ELSE                                                         00025400
025500         MOVE WS-STATUS-FILTER TO RPT-H-STATUS                    00025500
025600     END-IF.                                                      00025600
025700     WRITE PRINT-RECORD FROM RPT-HEADER2 AFTER 1.                 00025700
025800     WRITE PRINT-RECORD FROM RPT-DETAIL-HDR AFTER 2.              00025800
025900 800-EXIT.                                                        00025900
026000     EXIT.                                                        00026000
026100 *                                                                00026100
026200 850-PRINT-TOTALS.                                                00026200
026300     MOVE NUM-ORDERS-LISTED   TO RPT-T-COUNT.                     00026300
026400     MOVE TOTAL-MATCHED-VALUE TO RPT-T-VALUE.                     00026400
026500     WRITE PRINT-RECORD FROM RPT-TOTAL-LINE AFTER 2.              00026500
026600 850-EXIT.                                                        00026600
026700     EXIT.                                                        00026700
026800                                                                  00026800
