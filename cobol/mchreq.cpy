000100****************************************************************  MCHREQ01
000200* MCHREQ   -  INCOMING MATCH-ORDER REQUEST RECORD               * MCHREQ01
000300*                                                                 MCHREQ01
000400* ONE ORDER-ID PER RECORD ON THE MATCH-REQUESTS INPUT FILE.       MCHREQ01
000500* PROCESSED IN THE ORDER THE FILE PRESENTS THEM.                  MCHREQ01
000600*                                                                 MCHREQ01
000700*    03/11/20  JS   TICKET DBB-1140 - ORIG                        MCHREQ01
000800****************************************************************  MCHREQ01
000900 01  MATCH-REQUEST-REC.                                           MCHREQ01
001000     05  MCH-ORDER-ID               PIC 9(09).                    MCHREQ01
001100     05  FILLER                     PIC X(11).                    MCHREQ01
001200****************************************************************  MCHREQ01
