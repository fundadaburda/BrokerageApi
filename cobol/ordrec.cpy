000100****************************************************************  ORDREC01
000200* ORDREC   -  CUSTOMER ORDER LEDGER RECORD                      * ORDREC01
000300*                                                                 ORDREC01
000400* ONE ENTRY PER BUY/SELL ORDER.  STATUS MOVES PENDING -> MATCHED  ORDREC01
000500* OR PENDING -> CANCELED AND IS THEN TERMINAL - THIS RECORD IS    ORDREC01
000600* NEVER PHYSICALLY DELETED, ONLY REWRITTEN WITH A NEW STATUS.     ORDREC01
000700*                                                                 ORDREC01
000800*    93/06/14  RTB  ORIG - ORDER FILE FOR ORDER SETTLEMENT        ORDREC01
000900*    99/01/08  RTB  Y2K - CREATE-DATE WIDENED TO CCYYMMDD         ORDREC01
001000*    03/11/20  JS   TICKET DBB-1140 - ADD ORD-LEDGER-STATUS.      ORDREC01
001001*                   SIZE/PRICE KEPT ZONED (DISPLAY) HERE, NOT     ORDREC01
001002*                   COMP-3 - SEE ASTREC FOR WHY (LINE-SEQUENTIAL  ORDREC01
001003*                   FILE).  ORD-TAB-ENTRY (WORKING-STORAGE)       ORDREC01
001004*                   CARRIES THE PACKED COPY USED FOR ARITHMETIC.  ORDREC01
001100****************************************************************  ORDREC01
001200 01  ORDER-REC.                                                   ORDREC01
001300     05  ORD-ORDER-ID               PIC 9(9).                     ORDREC01
001400     05  ORD-CUSTOMER-ID            PIC 9(9).                     ORDREC01
001500     05  ORD-ASSET-NAME             PIC X(10).                    ORDREC01
001600     05  ORD-SIDE                   PIC X(04).                    ORDREC01
001700         88  ORD-SIDE-BUY               VALUE 'BUY '.             ORDREC01
001800         88  ORD-SIDE-SELL              VALUE 'SELL'.             ORDREC01
001900     05  ORD-SIZE                   PIC S9(15)V99                 ORDREC01
001901                     SIGN IS TRAILING SEPARATE CHARACTER.         ORDREC01
002000     05  ORD-PRICE                  PIC S9(15)V99                 ORDREC01
002001                     SIGN IS TRAILING SEPARATE CHARACTER.         ORDREC01
002100     05  ORD-STATUS                 PIC X(08).                    ORDREC01
002200         88  ORD-STATUS-PENDING         VALUE 'PENDING '.         ORDREC01
002300         88  ORD-STATUS-MATCHED         VALUE 'MATCHED '.         ORDREC01
002400         88  ORD-STATUS-CANCELED        VALUE 'CANCELED'.         ORDREC01
002500     05  ORD-CREATE-DATE            PIC 9(08).                    ORDREC01
002600     05  ORD-CREATE-TIME            PIC 9(06).                    ORDREC01
002700     05  ORD-LEDGER-STATUS          PIC X(01) VALUE 'A'.          ORDREC01
002800     05  FILLER                     PIC X(05).                    ORDREC01
002900****************************************************************  ORDREC01
