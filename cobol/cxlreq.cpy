000100****************************************************************  CXLREQ01
000200* CXLREQ   -  INCOMING CANCEL-ORDER REQUEST RECORD              * CXLREQ01
000300*                                                                 CXLREQ01
000400* ONE PER RECORD ON THE ORDER-CANCEL-REQUESTS INPUT FILE.         CXLREQ01
000500*                                                                 CXLREQ01
000600*    03/11/20  JS   TICKET DBB-1140 - ORIG                        CXLREQ01
000700****************************************************************  CXLREQ01
000800 01  CANCEL-REQUEST-REC.                                          CXLREQ01
000900     05  CXL-ORDER-ID               PIC 9(09).                    CXLREQ01
001000     05  CXL-CUSTOMER-ID            PIC 9(09).                    CXLREQ01
001100     05  FILLER                     PIC X(12).                    CXLREQ01
001200****************************************************************  CXLREQ01
