000100****************************************************************  LSTREQ01
000200* LSTREQ   -  ORDER-LISTING RUN-PARAMETER RECORD                * LSTREQ01
000300*                                                                 LSTREQ01
000400* ONE RECORD PER RUN ON THE ORDER-LIST-REQUEST FILE - SCOPES      LSTREQ01
000500* THE REPORT TO ONE CUSTOMER, ONE INCLUSIVE CREATE-DATE RANGE,    LSTREQ01
000600* AND AN OPTIONAL STATUS FILTER (SPACES = ALL STATUSES).          LSTREQ01
000700*                                                                 LSTREQ01
000800*    03/11/20  JS   TICKET DBB-1148 - ORIG                        LSTREQ01
000900****************************************************************  LSTREQ01
001000 01  LIST-REQUEST-REC.                                            LSTREQ01
001100     05  LST-CUSTOMER-ID            PIC 9(09).                    LSTREQ01
001200     05  LST-START-DATE             PIC 9(08).                    LSTREQ01
001300     05  LST-END-DATE               PIC 9(08).                    LSTREQ01
001400     05  LST-STATUS-FILTER          PIC X(08).                    LSTREQ01
001500     05  FILLER                     PIC X(03).                    LSTREQ01
001600****************************************************************  LSTREQ01
