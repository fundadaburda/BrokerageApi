000100****************************************************************  ORDREQ01
000200* ORDREQ   -  INCOMING CREATE-ORDER REQUEST RECORD              * ORDREQ01
000300*                                                                 ORDREQ01
000400* ONE PER RECORD ON THE ORDER-REQUESTS INPUT FILE.  VALIDATED     ORDREQ01
000500* AND EDITED IN ORDCRE BEFORE ANY LEDGER ENTRY IS TOUCHED.        ORDREQ01
000600*                                                                 ORDREQ01
000700*    03/11/20  JS   TICKET DBB-1140 - ORIG.  SIZE/PRICE ZONED     ORDREQ01
000701*                   (DISPLAY), NOT COMP-3 - SEE ASTREC.           ORDREQ01
000800****************************************************************  ORDREQ01
000900 01  ORDER-REQUEST-REC.                                           ORDREQ01
001000     05  ORQ-CUSTOMER-ID            PIC 9(09).                    ORDREQ01
001100     05  ORQ-ASSET-NAME             PIC X(10).                    ORDREQ01
001200     05  ORQ-SIDE                   PIC X(04).                    ORDREQ01
001300     05  ORQ-SIZE                   PIC S9(15)V99                 ORDREQ01
001301                     SIGN IS TRAILING SEPARATE CHARACTER.         ORDREQ01
001400     05  ORQ-PRICE                  PIC S9(15)V99                 ORDREQ01
001401                     SIGN IS TRAILING SEPARATE CHARACTER.         ORDREQ01
001500     05  FILLER                     PIC X(05).                    ORDREQ01
001600****************************************************************  ORDREQ01
