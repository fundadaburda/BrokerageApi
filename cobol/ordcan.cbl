000100 **************************************************************** 00000100
000200 * LICENSED MATERIALS - PROPERTY OF IBM                           00000200
000300 * ALL RIGHTS RESERVED                                            00000300
000400 **************************************************************** 00000400
000500 * PROGRAM:  ORDCAN                                               00000500
000600 *                                                                00000600
000700 * AUTHOR :  Doug Stout                                           00000700
000800 *                                                                00000800
000900 * READS A SEQUENTIAL CANCEL-ORDER REQUEST FILE AND REVERSES THE  00000900
001000 * RESERVATION TAKEN AGAINST THE CUSTOMER ASSET LEDGER WHEN A     00001000
001100 * PENDING ORDER WAS ORIGINALLY CREATED, THEN MARKS THE ORDER     00001100
001200 * CANCELED.  ONLY PENDING ORDERS MAY BE CANCELED.                00001200
001300 **************************************************************** 00001300
001400 IDENTIFICATION DIVISION.                                         00001400
001500 PROGRAM-ID. ORDCAN.                                              00001500
001600 AUTHOR. DOUG STOUT.                                              00001600
001700 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00001700
001800 DATE-WRITTEN. 93/06/14.                                          00001800
001900 DATE-COMPILED. 03/11/20.                                         00001900
002000 SECURITY. NON-CONFIDENTIAL.                                      00002000
002100 **************************************************************** 00002100
002200 *    93/06/14  DS   ORIG - GENERAL PURPOSE CUSTOMER FILE UPDATE  00002200
002300 *                   DRIVER (SEE SAM3ABND FOR THE SISTER PGM)     00002300
002400 *    99/01/08  RTB  Y2K - NO 2-DIGIT DATES CARRIED IN THIS PGM   00002400
002500 *    03/11/20  JS   TICKET DBB-1140 - REBUILT AS THE ORDER       00002500
002600 *                   CANCELLATION DRIVER.  REVERSAL LOGIC IS THE  00002600
002700 *                   EXACT INVERSE OF ORDCRE'S RESERVATION LOGIC. 00002700
002800 **************************************************************** 00002800
002900                                                                  00002900
003000 ENVIRONMENT DIVISION.                                            00003000
003100 CONFIGURATION SECTION.                                           00003100
003200 SOURCE-COMPUTER. IBM-390.                                        00003200
003300 OBJECT-COMPUTER. IBM-390.                                        00003300
003400 SPECIAL-NAMES.                                                   00003400
003500     C01 IS TOP-OF-FORM.                                          00003500
003600 INPUT-OUTPUT SECTION.                                            00003600
003700 FILE-CONTROL.                                                    00003700
003800     SELECT ASSET-FILE ASSIGN TO CUSTASST                         00003800
003900         ACCESS IS SEQUENTIAL                                     00003900
004000         FILE STATUS IS WS-ASSET-STATUS.                          00004000
004100                                                                  00004100
004200     SELECT ORDER-FILE ASSIGN TO ORDRFILE                         00004200
004300         ACCESS IS SEQUENTIAL                                     00004300
004400         FILE STATUS IS WS-ORDER-STATUS.                          00004400
004500                                                                  00004500
004600     SELECT REQUEST-FILE ASSIGN TO ORDCXL                         00004600
004700         ACCESS IS SEQUENTIAL                                     00004700
004800         FILE STATUS IS WS-REQUEST-STATUS.                        00004800
004900                                                                  00004900
005000     SELECT REPORT-FILE ASSIGN TO ORDXRPT                         00005000
005100         FILE STATUS IS WS-REPORT-STATUS.                         00005100
005200                                                                  00005200
005300 **************************************************************** 00005300
005400 DATA DIVISION.                                                   00005400
005500 FILE SECTION.                                                    00005500
005600 **************************************************************** 00005600
005700 FD  ASSET-FILE                                                   00005700
005800     RECORDING MODE IS F                                          00005800
005900     BLOCK CONTAINS 0 RECORDS.                                    00005900
006000 COPY ASTREC.                                                     00006000
006100                                                                  00006100
006200 FD  ORDER-FILE                                                   00006200
006300     RECORDING MODE IS F                                          00006300
006400     BLOCK CONTAINS 0 RECORDS.                                    00006400
006500 COPY ORDREC.                                                     00006500
006600                                                                  00006600
006700 FD  REQUEST-FILE                                                 00006700
006800     RECORDING MODE IS F.                                         00006800
006900 COPY CXLREQ.                                                     00006900
007000                                                                  00007000
007100 FD  REPORT-FILE                                                  00007100
007200     RECORDING MODE IS F.                                         00007200
007300 01  REPORT-RECORD              PIC X(132).                       00007300
007400                                                                  00007400
007500 **************************************************************** 00007500
007600 WORKING-STORAGE SECTION.                                         00007600
007700 **************************************************************** 00007700
007800 *                                                                00007800
007900 01  SYSTEM-DATE-AND-TIME.                                        00007900
008000     05  CURRENT-DATE-CCYYMMDD.                                   00008000
008100         10  CURRENT-CCYY            PIC 9(4).                    00008100
008200         10  CURRENT-MONTH           PIC 9(2).                    00008200
008300         10  CURRENT-DAY             PIC 9(2).                    00008300
008400     05  CURRENT-TIME.                                            00008400
008500         10  CURRENT-HOUR            PIC 9(2).                    00008500
008600         10  CURRENT-MINUTE          PIC 9(2).                    00008600
008700         10  CURRENT-SECOND          PIC 9(2).                    00008700
008800         10  CURRENT-HNDSEC          PIC 9(2).                    00008800
008805    05  FILLER                  PIC X(04).                        00008805
008810 01  CURRENT-DATE-N REDEFINES CURRENT-DATE-CCYYMMDD PIC 9(8).     00008810
008820 01  CURRENT-TIME-N REDEFINES CURRENT-TIME PIC 9(8).              00008820
008900 *                                                                00008900
009000 01  WS-FIELDS.                                                   00009000
009100     05  WS-ASSET-STATUS         PIC X(2)  VALUE SPACES.          00009100
009200     05  WS-ORDER-STATUS         PIC X(2)  VALUE SPACES.          00009200
009300     05  WS-REQUEST-STATUS       PIC X(2)  VALUE SPACES.          00009300
009400     05  WS-REPORT-STATUS        PIC X(2)  VALUE SPACES.          00009400
009500     05  WS-REQUEST-EOF          PIC X     VALUE 'N'.             00009500
009600         88  REQUEST-EOF             VALUE 'Y'.                   00009600
009700     05  WS-REJECT-REASON        PIC X(30) VALUE SPACES.          00009700
009750    05  FILLER                  PIC X(04).                        00009750
009800 *                                                                00009800
009900 01  WS-SORT-I                  PIC S9(4) COMP VALUE +0.          00009900
010000 01  WS-REVERSAL-AMOUNT         PIC S9(15)V99 COMP-3 VALUE +0.    00010000
010100 *                                                                00010100
010200 01  RUN-TOTALS.                                                  00010200
010300     05  NUM-REQUESTS-READ       PIC S9(9) COMP-3 VALUE +0.       00010300
010400     05  NUM-ORDERS-CANCELED     PIC S9(9) COMP-3 VALUE +0.       00010400
010500     05  NUM-REJECT-NOT-FOUND    PIC S9(9) COMP-3 VALUE +0.       00010500
010600     05  NUM-REJECT-BAD-STATUS   PIC S9(9) COMP-3 VALUE +0.       00010600
010650    05  FILLER                  PIC X(04).                        00010650
010700 *                                                                00010700
010800 **************************************************************** 00010800
010900 * ASSET-TABLE/ORDER-TABLE - SAME LAYOUTS ASTUPD AND ORDCRE USE.  00010900
011000 * NOT COPYBOOKED - THIS SHOP DOES NOT SHARE PROCEDURE-DIVISION   00011000
011100 * LAYOUTS BY COPY MEMBER.                                        00011100
011200 **************************************************************** 00011200
011300 01  ASSET-TABLE.                                                 00011300
011400     05  AST-TAB-COUNT          PIC S9(4) COMP VALUE +0.          00011400
011500     05  AST-TAB-ENTRY OCCURS 1 TO 500 TIMES                      00011500
011600             DEPENDING ON AST-TAB-COUNT                           00011600
011700             ASCENDING KEY IS AST-TAB-CUSTOMER-ID                 00011700
011800                              AST-TAB-ASSET-NAME                  00011800
011900             INDEXED BY AST-TAB-IDX.                              00011900
012000         10  AST-TAB-CUSTOMER-ID    PIC 9(9).                     00012000
012100         10  AST-TAB-ASSET-NAME     PIC X(10).                    00012100
012200         10  AST-TAB-ASSET-ID       PIC 9(9).                     00012200
012300         10  AST-TAB-SIZE           PIC S9(15)V99 COMP-3.         00012300
012400         10  AST-TAB-USABLE-SIZE    PIC S9(15)V99 COMP-3.         00012400
012500         10  AST-TAB-LEDGER-STATUS  PIC X(01).                    00012500
012550        10  FILLER             PIC X(04).                         00012550
012600 *                                                                00012600
012700 01  ORDER-TABLE.                                                 00012700
012800     05  ORD-TAB-COUNT          PIC S9(4) COMP VALUE +0.          00012800
012900     05  ORD-TAB-ENTRY OCCURS 1 TO 2000 TIMES                     00012900
013000             DEPENDING ON ORD-TAB-COUNT                           00013000
013100             ASCENDING KEY IS ORD-TAB-ORDER-ID                    00013100
013200             INDEXED BY ORD-TAB-IDX.                              00013200
013300         10  ORD-TAB-ORDER-ID       PIC 9(9).                     00013300
013400         10  ORD-TAB-CUSTOMER-ID    PIC 9(9).                     00013400
013500         10  ORD-TAB-ASSET-NAME     PIC X(10).                    00013500
013600         10  ORD-TAB-SIDE           PIC X(4).                     00013600
013700         10  ORD-TAB-SIZE           PIC S9(15)V99 COMP-3.         00013700
013800         10  ORD-TAB-PRICE          PIC S9(15)V99 COMP-3.         00013800
013900         10  ORD-TAB-STATUS         PIC X(8).                     00013900
014000         10  ORD-TAB-CREATE-DATE    PIC 9(8).                     00014000
014100         10  ORD-TAB-CREATE-TIME    PIC 9(6).                     00014100
014200         10  ORD-TAB-LEDGER-STATUS  PIC X(1).                     00014200
014250        10  FILLER             PIC X(04).                         00014250
014300 *                                                                00014300
014400 01  AST-CALL-FUNCTION          PIC X(05).                        00014400
014500 01  AST-CALL-CUSTOMER-ID       PIC 9(09).                        00014500
014510 01  AST-CALL-CUSTOMER-ID-X REDEFINES AST-CALL-CUSTOMER-ID        00014510
014520     PIC X(09).                                                  000014520
014600 01  AST-CALL-ASSET-NAME        PIC X(10).                        00014600
014700 01  AST-CALL-SIZE-CHANGE       PIC S9(15)V99 COMP-3.             00014700
014800 01  AST-CALL-USABLE-CHANGE     PIC S9(15)V99 COMP-3.             00014800
014900 01  AST-CALL-OUT-SIZE          PIC S9(15)V99 COMP-3.             00014900
015000 01  AST-CALL-OUT-USABLE        PIC S9(15)V99 COMP-3.             00015000
015100 01  AST-CALL-RETURN-CODE       PIC X(01).                        00015100
015200 *                                                                00015200
015300 **************************************************************** 00015300
015400 * REPORT LINES                                                   00015400
015500 **************************************************************** 00015500
015600 01  RPT-HEADER1.                                                 00015600
015700     05  FILLER                     PIC X(40)                     00015700
015800                 VALUE 'ORDER CANCEL RUN - CONTROL REPORT  DATE:'.00015800
015900     05  RPT-MM                     PIC 99.                       00015900
016000     05  FILLER                     PIC X     VALUE '/'.          00016000
016100     05  RPT-DD                     PIC 99.                       00016100
016200     05  FILLER                     PIC X     VALUE '/'.          00016200
016300     05  RPT-CCYY                   PIC 9999.                     00016300
016400     05  FILLER                     PIC X(20)                     00016400
016500                     VALUE ' (mm/dd/ccyy) TIME: '.                00016500
016600     05  RPT-HH                     PIC 99.                       00016600
016700     05  FILLER                     PIC X     VALUE ':'.          00016700
016800     05  RPT-MIN                    PIC 99.                       00016800
016900     05  FILLER                     PIC X     VALUE ':'.          00016900
017000     05  RPT-SS                     PIC 99.                       00017000
017100     05  FILLER                     PIC X(51) VALUE SPACES.       00017100
017200 01  RPT-REJECT-DETAIL.                                           00017200
017300     05  FILLER                     PIC X(20)                     00017300
017400                     VALUE '  REJECTED ORDER-ID:'.                00017400
017500     05  RPT-REJ-ORDER              PIC 9(9).                     00017500
017600     05  FILLER                     PIC X(3) VALUE SPACES.        00017600
017700     05  RPT-REJ-REASON             PIC X(30).                    00017700
017800     05  FILLER                     PIC X(69) VALUE SPACES.       00017800
017900 01  RPT-STATS-DETAIL.                                            00017900
018000     05  RPT-STAT-LABEL             PIC X(30).                    00018000
018100     05  RPT-STAT-COUNT             PIC ZZZ,ZZZ,ZZ9.              00018100
018200     05  FILLER                     PIC X(93) VALUE SPACES.       00018200
018300 *                                                                00018300
018400 **************************************************************** 00018400
018500 PROCEDURE DIVISION.                                              00018500
018600 **************************************************************** 00018600
018700 *                                                                00018700
018800 000-MAIN.                                                        00018800
018900     ACCEPT CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.             00018900
019000     ACCEPT CURRENT-TIME FROM TIME.                               00019000
019100     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00019100
019200     PERFORM 710-LOAD-ASSET-TABLE THRU 710-EXIT.                  00019200
019300     PERFORM 720-LOAD-ORDER-TABLE THRU 720-EXIT.                  00019300
019400     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00019400
019500     PERFORM 740-READ-REQUEST THRU 740-EXIT.                      00019500
019600     PERFORM 100-PROCESS-REQUEST THRU 100-EXIT                    00019600
019700         UNTIL REQUEST-EOF.                                       00019700
019800     PERFORM 750-REWRITE-ASSET-FILE THRU 750-EXIT.                00019800
019900     PERFORM 760-REWRITE-ORDER-FILE THRU 760-EXIT.                00019900
020000     PERFORM 850-REPORT-STATS THRU 850-EXIT.                      00020000
020100     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00020100
020200     GOBACK.                                                      00020200
020300 *                                                                00020300
020400 100-PROCESS-REQUEST.                                             00020400
020500     ADD 1 TO NUM-REQUESTS-READ.                                  00020500
020600     MOVE SPACES TO WS-REJECT-REASON.                             00020600
020700     PERFORM 110-FIND-ORDER THRU 110-EXIT.                        00020700
020800     IF WS-REJECT-REASON = SPACES                                 00020800
020900         IF ORD-TAB-STATUS(ORD-TAB-IDX) NOT = 'PENDING '          00020900
021000             MOVE 'ORDER NOT PENDING' TO WS-REJECT-REASON         00021000
021100             ADD 1 TO NUM-REJECT-BAD-STATUS                       00021100
021200         END-IF                                                   00021200
021300     END-IF.                                                      00021300
021400     IF WS-REJECT-REASON = SPACES                                 00021400
021500         PERFORM 200-REVERSE-RESERVATION THRU 200-EXIT            00021500
021600         MOVE 'CANCELED' TO ORD-TAB-STATUS(ORD-TAB-IDX)           00021600
021700         ADD 1 TO NUM-ORDERS-CANCELED                             00021700
021800     ELSE                                                         00021800
021900         PERFORM 299-REPORT-REJECT THRU 299-EXIT                  00021900
022000     END-IF.                                                      00022000
022100     PERFORM 740-READ-REQUEST THRU 740-EXIT.                      00022100
022200 100-EXIT.                                                        00022200
022300     EXIT.                                                        00022300
022400 *                                                                00022400
022500 110-FIND-ORDER.                                                  00022500
022600     IF ORD-TAB-COUNT = +0                                        00022600
022700         MOVE 'ORDER NOT FOUND' TO WS-REJECT-REASON               00022700
022800         ADD 1 TO NUM-REJECT-NOT-FOUND                            00022800
022900     ELSE                                                         00022900
023000         SEARCH ALL ORD-TAB-ENTRY                                 00023000
023100             AT END                                               00023100
023200                 MOVE 'ORDER NOT FOUND' TO WS-REJECT-REASON       00023200
023300                 ADD 1 TO NUM-REJECT-NOT-FOUND                    00023300
023400             WHEN ORD-TAB-ORDER-ID(ORD-TAB-IDX) = CXL-ORDER-ID    00023400
023500                 CONTINUE                                         00023500
023600         END-SEARCH                                               00023600
023700     END-IF.                                                      00023700
023800     IF WS-REJECT-REASON = SPACES                                 00023800
023900         AND ORD-TAB-CUSTOMER-ID(ORD-TAB-IDX) NOT =               00023900
024000             CXL-CUSTOMER-ID                                      00024000
024100         MOVE 'ORDER NOT FOUND' TO WS-REJECT-REASON               00024100
024200         ADD 1 TO NUM-REJECT-NOT-FOUND                            00024200
024300     END-IF.                                                      00024300
024400 110-EXIT.                                                        00024400
024500     EXIT.                                                        00024500
024600 *                                                                00024600
024700 200-REVERSE-RESERVATION.                                         00024700
024800     IF ORD-TAB-SIDE(ORD-TAB-IDX) = 'BUY '                        00024800
024900         MOVE 'FIND ' TO AST-CALL-FUNCTION                        00024900
025000         MOVE ORD-TAB-CUSTOMER-ID(ORD-TAB-IDX)                    00025000
025100             TO AST-CALL-CUSTOMER-ID                              00025100
025200         MOVE 'TRY       ' TO AST-CALL-ASSET-NAME                 00025200
025300         MOVE ZERO TO AST-CALL-SIZE-CHANGE AST-CALL-USABLE-CHANGE 00025300
025400         CALL 'ASTUPD' USING AST-CALL-FUNCTION,                   00025400
025500             AST-CALL-CUSTOMER-ID, AST-CALL-ASSET-NAME,           00025500
025600             AST-CALL-SIZE-CHANGE, AST-CALL-USABLE-CHANGE,        00025600
025700             ASSET-TABLE, AST-CALL-OUT-SIZE, AST-CALL-OUT-USABLE, 00025700
025800             AST-CALL-RETURN-CODE                                 00025800
025900         COMPUTE WS-REVERSAL-AMOUNT ROUNDED =                     00025900
026000                 ORD-TAB-SIZE(ORD-TAB-IDX) *                      00026000
026100                     ORD-TAB-PRICE(ORD-TAB-IDX)                   00026100
026200         MOVE WS-REVERSAL-AMOUNT TO AST-CALL-USABLE-CHANGE        00026200
026300     ELSE                                                         00026300
026400         MOVE 'FIND ' TO AST-CALL-FUNCTION                        00026400
026500         MOVE ORD-TAB-CUSTOMER-ID(ORD-TAB-IDX)                    00026500
026600             TO AST-CALL-CUSTOMER-ID                              00026600
026700         MOVE ORD-TAB-ASSET-NAME(ORD-TAB-IDX)                     00026700
026800             TO AST-CALL-ASSET-NAME                               00026800
026900         MOVE ZERO TO AST-CALL-SIZE-CHANGE AST-CALL-USABLE-CHANGE 00026900
027000         CALL 'ASTUPD' USING AST-CALL-FUNCTION,                   00027000
027100             AST-CALL-CUSTOMER-ID, AST-CALL-ASSET-NAME,           00027100
027200             AST-CALL-SIZE-CHANGE, AST-CALL-USABLE-CHANGE,        00027200
027300             ASSET-TABLE, AST-CALL-OUT-SIZE, AST-CALL-OUT-USABLE, 00027300
027400             AST-CALL-RETURN-CODE                                 00027400
027500         MOVE ORD-TAB-SIZE(ORD-TAB-IDX) TO AST-CALL-USABLE-CHANGE 00027500
027600     END-IF.                                                      00027600
027700     MOVE 'APPLY' TO AST-CALL-FUNCTION.                           00027700
027800     CALL 'ASTUPD' USING AST-CALL-FUNCTION, AST-CALL-CUSTOMER-ID, 00027800
027900         AST-CALL-ASSET-NAME, AST-CALL-SIZE-CHANGE,               00027900
028000         AST-CALL-USABLE-CHANGE, ASSET-TABLE, AST-CALL-OUT-SIZE,  00028000
028100         AST-CALL-OUT-USABLE, AST-CALL-RETURN-CODE.               00028100
028200 200-EXIT.                                                        00028200
028300     EXIT.                                                        00028300
028400 *                                                                00028400
028500 299-REPORT-REJECT.                                               00028500
028600     MOVE CXL-ORDER-ID TO RPT-REJ-ORDER.                          00028600
028700     MOVE WS-REJECT-REASON TO RPT-REJ-REASON.                     00028700
028800     WRITE REPORT-RECORD FROM RPT-REJECT-DETAIL.                  00028800
028900 299-EXIT.                                                        00028900
029000     EXIT.                                                        00029000
029100 *                                                                00029100
029200 700-OPEN-FILES.                                                  00029200
029300     OPEN INPUT  REQUEST-FILE                                     00029300
029400                 ASSET-FILE                                       00029400
029500                 ORDER-FILE                                       00029500
029600          OUTPUT REPORT-FILE.                                     00029600
029700     IF WS-REQUEST-STATUS NOT = '00'                              00029700
029800         DISPLAY 'ERROR OPENING REQUEST FILE. RC:'                00029800
029900             WS-REQUEST-STATUS                                    00029900
030000         MOVE 16 TO RETURN-CODE                                   00030000
030100         MOVE 'Y' TO WS-REQUEST-EOF                               00030100
030200     END-IF.                                                      00030200
030300 700-EXIT.                                                        00030300
030400     EXIT.                                                        00030400
030500 *                                                                00030500
030600 710-LOAD-ASSET-TABLE.                                            00030600
030700     PERFORM 711-READ-ASSET-REC THRU 711-EXIT                     00030700
030800         UNTIL WS-ASSET-STATUS = '10'.                            00030800
030900 710-EXIT.                                                        00030900
031000     EXIT.                                                        00031000
031100 *                                                                00031100
031200 711-READ-ASSET-REC.                                              00031200
031300     READ ASSET-FILE.                                             00031300
031400     IF WS-ASSET-STATUS = '00'                                    00031400
031500         ADD 1 TO AST-TAB-COUNT                                   00031500
031600         MOVE AST-CUSTOMER-ID TO                                  00031600
031700             AST-TAB-CUSTOMER-ID(AST-TAB-COUNT)                   00031700
031800         MOVE AST-ASSET-NAME TO                                   00031800
031900             AST-TAB-ASSET-NAME(AST-TAB-COUNT)                    00031900
032000         MOVE AST-ASSET-ID TO AST-TAB-ASSET-ID(AST-TAB-COUNT)     00032000
032100         MOVE AST-SIZE TO AST-TAB-SIZE(AST-TAB-COUNT)             00032100
032200         MOVE AST-USABLE-SIZE TO                                  00032200
032300             AST-TAB-USABLE-SIZE(AST-TAB-COUNT)                   00032300
032400         MOVE AST-LEDGER-STATUS TO                                00032400
032500             AST-TAB-LEDGER-STATUS(AST-TAB-COUNT)                 00032500
032600     END-IF.                                                      00032600
032700 711-EXIT.                                                        00032700
032800     EXIT.                                                        00032800
032900 *                                                                00032900
033000 720-LOAD-ORDER-TABLE.                                            00033000
033100     PERFORM 721-READ-ORDER-REC THRU 721-EXIT                     00033100
033200         UNTIL WS-ORDER-STATUS = '10'.                            00033200
033300 720-EXIT.                                                        00033300
033400     EXIT.                                                        00033400
033500 *                                                                00033500
033600 721-READ-ORDER-REC.                                              00033600
033700     READ ORDER-FILE.                                             00033700
033800     IF WS-ORDER-STATUS = '00'                                    00033800
033900         ADD 1 TO ORD-TAB-COUNT                                   00033900
034000         MOVE ORD-ORDER-ID TO ORD-TAB-ORDER-ID(ORD-TAB-COUNT)     00034000
034100         MOVE ORD-CUSTOMER-ID TO                                  00034100
034200             ORD-TAB-CUSTOMER-ID(ORD-TAB-COUNT)                   00034200
034300         MOVE ORD-ASSET-NAME TO                                   00034300
034400             ORD-TAB-ASSET-NAME(ORD-TAB-COUNT)                    00034400
034500         MOVE ORD-SIDE TO ORD-TAB-SIDE(ORD-TAB-COUNT)             00034500
034600         MOVE ORD-SIZE TO ORD-TAB-SIZE(ORD-TAB-COUNT)             00034600
034700         MOVE ORD-PRICE TO ORD-TAB-PRICE(ORD-TAB-COUNT)           00034700
034800         MOVE ORD-STATUS TO ORD-TAB-STATUS(ORD-TAB-COUNT)         00034800
034900         MOVE ORD-CREATE-DATE TO                                  00034900
035000             ORD-TAB-CREATE-DATE(ORD-TAB-COUNT)                   00035000
035100         MOVE ORD-CREATE-TIME TO                                  00035100
035200             ORD-TAB-CREATE-TIME(ORD-TAB-COUNT)                   00035200
035300         MOVE ORD-LEDGER-STATUS TO                                00035300
035400             ORD-TAB-LEDGER-STATUS(ORD-TAB-COUNT)                 00035400
035500     END-IF.                                                      00035500
035600 721-EXIT.                                                        00035600
035700     EXIT.                                                        00035700
035800 *                                                                00035800
035900 740-READ-REQUEST.                                                00035900
036000     READ REQUEST-FILE                                            00036000
036100         AT END MOVE 'Y' TO WS-REQUEST-EOF.                       00036100
036200 740-EXIT.                                                        00036200
036300     EXIT.                                                        00036300
036400 *                                                                00036400
036500 750-REWRITE-ASSET-FILE.                                          00036500
036600     CLOSE ASSET-FILE.                                            00036600
036700     OPEN OUTPUT ASSET-FILE.                                      00036700
036800     PERFORM 751-WRITE-ASSET-REC THRU 751-EXIT                    00036800
036900         VARYING WS-SORT-I FROM 1 BY 1                            00036900
037000         UNTIL WS-SORT-I > AST-TAB-COUNT.                         00037000
037100     CLOSE ASSET-FILE.                                            00037100
037200 750-EXIT.                                                        00037200
037300     EXIT.                                                        00037300
037400 *                                                                00037400
037500 751-WRITE-ASSET-REC.                                             00037500
037600     MOVE AST-TAB-CUSTOMER-ID(WS-SORT-I)  TO AST-CUSTOMER-ID.     00037600
037700     MOVE AST-TAB-ASSET-NAME(WS-SORT-I)   TO AST-ASSET-NAME.      00037700
037800     MOVE AST-TAB-ASSET-ID(WS-SORT-I)     TO AST-ASSET-ID.        00037800
037900     MOVE AST-TAB-SIZE(WS-SORT-I)         TO AST-SIZE.            00037900
038000     MOVE AST-TAB-USABLE-SIZE(WS-SORT-I)  TO AST-USABLE-SIZE.     00038000
038100     MOVE AST-TAB-LEDGER-STATUS(WS-SORT-I) TO AST-LEDGER-STATUS.  00038100
038200     WRITE ASSET-REC.                                             00038200
038300 751-EXIT.                                                        00038300
038400     EXIT.                                                        00038400
038500 *                                                                00038500
038600 760-REWRITE-ORDER-FILE.                                          00038600
038700     CLOSE ORDER-FILE.                                            00038700
038800     OPEN OUTPUT ORDER-FILE.                                      00038800
038900     PERFORM 761-WRITE-ORDER-REC THRU 761-EXIT                    00038900
039000         VARYING WS-SORT-I FROM 1 BY 1                            00039000
039100         UNTIL WS-SORT-I > ORD-TAB-COUNT.                         00039100
039200     CLOSE ORDER-FILE.                                            00039200
039300 760-EXIT.                                                        00039300
039400     EXIT.                                                        00039400
039500 *                                                                00039500
039600 761-WRITE-ORDER-REC.                                             00039600
039700     MOVE ORD-TAB-ORDER-ID(WS-SORT-I)     TO ORD-ORDER-ID.        00039700
039800     MOVE ORD-TAB-CUSTOMER-ID(WS-SORT-I)  TO ORD-CUSTOMER-ID.     00039800
039900     MOVE ORD-TAB-ASSET-NAME(WS-SORT-I)   TO ORD-ASSET-NAME.      00039900
040000     MOVE ORD-TAB-SIDE(WS-SORT-I)         TO ORD-SIDE.            00040000
040100     MOVE ORD-TAB-SIZE(WS-SORT-I)         TO ORD-SIZE.            00040100
040200     MOVE ORD-TAB-PRICE(WS-SORT-I)        TO ORD-PRICE.           00040200
040300     MOVE ORD-TAB-STATUS(WS-SORT-I)       TO ORD-STATUS.          00040300
040400     MOVE ORD-TAB-CREATE-DATE(WS-SORT-I)  TO ORD-CREATE-DATE.     00040400
040500     MOVE ORD-TAB-CREATE-TIME(WS-SORT-I)  TO ORD-CREATE-TIME.     00040500
040600     MOVE ORD-TAB-LEDGER-STATUS(WS-SORT-I) TO ORD-LEDGER-STATUS.  00040600
040700     WRITE ORDER-REC.                                             00040700
040800 761-EXIT.                                                        00040800
040900     EXIT.                                                        00040900
041000 *                                                                00041000
041100 790-CLOSE-FILES.                                                 00041100
041200     CLOSE REQUEST-FILE.                                          00041200
041300     CLOSE REPORT-FILE.                                           00041300
041400 790-EXIT.                                                        00041400
041500     EXIT.                                                        00041500
041600 *                                                                00041600
041700 800-INIT-REPORT.                                                 00041700
041800     MOVE CURRENT-CCYY   TO RPT-CCYY.                             00041800
041900     MOVE CURRENT-MONTH  TO RPT-MM.                               00041900
042000     MOVE CURRENT-DAY    TO RPT-DD.                               00042000
042100     MOVE CURRENT-HOUR   TO RPT-HH.                               00042100
042200     MOVE CURRENT-MINUTE TO RPT-MIN.                              00042200
042300     MOVE CURRENT-SECOND TO RPT-SS.                               00042300
042400     WRITE REPORT-RECORD FROM RPT-HEADER1 AFTER PAGE.             00042400
042500 800-EXIT.                                                        00042500
042600     EXIT.                                                        00042600
042700 *                                                                00042700
042800 850-REPORT-STATS.                                                00042800
042900     MOVE 'REQUESTS READ'          TO RPT-STAT-LABEL.             00042900
043000     MOVE NUM-REQUESTS-READ        TO RPT-STAT-COUNT.             00043000
043100     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL AFTER 2.           00043100
043200     MOVE 'ORDERS CANCELED'        TO RPT-STAT-LABEL.             00043200
043300     MOVE NUM-ORDERS-CANCELED      TO RPT-STAT-COUNT.             00043300
043400     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00043400
043500     MOVE 'REJECTED - NOT FOUND'   TO RPT-STAT-LABEL.             00043500
043600     MOVE NUM-REJECT-NOT-FOUND     TO RPT-STAT-COUNT.             00043600
043700     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00043700
043800     MOVE 'REJECTED - BAD STATUS'  TO RPT-STAT-LABEL.             00043800
043900     MOVE NUM-REJECT-BAD-STATUS    TO RPT-STAT-COUNT.             00043900
044000     WRITE REPORT-RECORD FROM RPT-STATS-DETAIL.                   00044000
044100 850-EXIT.                                                        00044100
044200     EXIT.                                                        00044200
044300                                                                  00044300
