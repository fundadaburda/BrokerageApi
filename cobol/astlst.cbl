000100 **************************************************************** 00000100
000200 * RECORD ADD PROGRAM FOR SYSTEMS GROUP PC CICS CLASS             00000200
000300 * REWORKED OFF CICS AS THE ASSET LISTING REPORT DRIVER           00000300
000400 **************************************************************** 00000400
000500 IDENTIFICATION DIVISION.                                         00000500
000600 PROGRAM-ID. ASTLST.                                              00000600
000700 AUTHOR. JON SAYLES.                                              00000700
000800 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00000800
000900 DATE-WRITTEN. 95/02/10.                                          00000900
001000 DATE-COMPILED. 03/11/20.                                         00001000
001100 SECURITY. NON-CONFIDENTIAL.                                      00001100
001200 **************************************************************** 00001200
001300 * ASTLST - ASSET LISTING REPORT.                                 00001300
001400 *                                                                00001400
001500 * SCANS THE CUSTOMER-ASSETS FILE (WHICH ASTUPD MAINTAINS IN      00001500
001600 * ASCENDING CUSTOMER-ID/ASSET-NAME SEQUENCE), OPTIONALLY         00001600
001700 * FILTERED TO ASSET NAMES CONTAINING A REQUESTED SUBSTRING       00001700
001800 * (CASE-INSENSITIVE), PRINTS A CUSTOMER HEADER AND ONE LINE PER  00001800
001900 * MATCHING ASSET ON A CUSTOMER-ID CONTROL BREAK, A PER-CUSTOMER  00001900
002000 * ASSET COUNT, AND A GRAND TOTAL ACROSS ALL CUSTOMERS.  READ-    00002000
002100 * ONLY - THE LEDGER ITSELF IS NEVER REWRITTEN.                   00002100
002200 *                                                                00002200
002300 *    95/02/10  JS   ORIG - PC CICS CLASS RECORD-ADD DEMO         00002300
002400 *    99/01/20  RTB  Y2K - NO 2-DIGIT DATES CARRIED FORWARD       00002400
002500 *    03/11/20  JS   TICKET DBB-1152 - REWRITTEN OFF CICS AS THE  00002500
002600 *                   ASSET LISTING REPORT DRIVER - CUSTOMER-ID    00002600
002700 *                   CONTROL BREAK AND NAME-SUBSTRING FILTER      00002700
002800 *                   ADDED PER REQUEST DBB-1153                   00002800
002900 **************************************************************** 00002900
003000                                                                  00003000
003100 ENVIRONMENT DIVISION.                                            00003100
003200 CONFIGURATION SECTION.                                           00003200
003300 SOURCE-COMPUTER. IBM-370.                                        00003300
003400 OBJECT-COMPUTER. IBM-370.                                        00003400
003500 SPECIAL-NAMES.                                                   00003500
003600     C01 IS TOP-OF-FORM.                                          00003600
003700 INPUT-OUTPUT SECTION.                                            00003700
003800 FILE-CONTROL.                                                    00003800
003900     SELECT ASSET-FILE ASSIGN TO CUSTASST                         00003900
004000         ACCESS IS SEQUENTIAL                                     00004000
004100         FILE STATUS IS WS-ASSET-STATUS.                          00004100
004200                                                                  00004200
004300     SELECT REQUEST-FILE ASSIGN TO ASTLREQ                        00004300
004400         ACCESS IS SEQUENTIAL                                     00004400
004500         FILE STATUS IS WS-REQUEST-STATUS.                        00004500
004600                                                                  00004600
004700     SELECT PRINT-FILE ASSIGN TO ASTLRPT                          00004700
004800         FILE STATUS IS WS-PRINT-STATUS.                          00004800
004900                                                                  00004900
005000 **************************************************************** 00005000
005100 DATA DIVISION.                                                   00005100
005200 FILE SECTION.                                                    00005200
005300 **************************************************************** 00005300
005400 FD  ASSET-FILE                                                   00005400
005500     RECORDING MODE IS F                                          00005500
005600     BLOCK CONTAINS 0 RECORDS.                                    00005600
005700 COPY ASTREC.                                                     00005700
005800                                                                  00005800
005900 FD  REQUEST-FILE                                                 00005900
006000     RECORDING MODE IS F.                                         00006000
006100 COPY ALSTREQ.                                                    00006100
006200                                                                  00006200
006300 FD  PRINT-FILE                                                   00006300
006400     RECORDING MODE IS F.                                         00006400
006500 01  PRINT-RECORD                PIC X(132).                      00006500
006600                                                                  00006600
006700 **************************************************************** 00006700
006800 WORKING-STORAGE SECTION.                                         00006800
006900 **************************************************************** 00006900
007000 *                                                                00007000
007100 01  SYSTEM-DATE-AND-TIME.                                        00007100
007200     05  CURRENT-DATE-CCYYMMDD.                                   00007200
007300         10  CURRENT-CCYY            PIC 9(4).                    00007300
007400         10  CURRENT-MONTH           PIC 9(2).                    00007400
007500         10  CURRENT-DAY             PIC 9(2).                    00007500
007600     05  CURRENT-TIME.                                            00007600
007700         10  CURRENT-HOUR            PIC 9(2).                    00007700
007800         10  CURRENT-MINUTE          PIC 9(2).                    00007800
007900         10  CURRENT-SECOND          PIC 9(2).                    00007900
008000         10  CURRENT-HNDSEC          PIC 9(2).                    00008000
008005    05  FILLER                  PIC X(04).                        00008005
008010 01  CURRENT-DATE-N REDEFINES CURRENT-DATE-CCYYMMDD PIC 9(8).     00008010
008020 01  CURRENT-TIME-N REDEFINES CURRENT-TIME PIC 9(8).              00008020
008100 *                                                                00008100
008200 01  WS-FIELDS.                                                   00008200
008300     05  WS-ASSET-STATUS         PIC X(2)  VALUE SPACES.          00008300
008400     05  WS-REQUEST-STATUS       PIC X(2)  VALUE SPACES.          00008400
008500     05  WS-PRINT-STATUS         PIC X(2)  VALUE SPACES.          00008500
008600     05  WS-ASSET-EOF            PIC X     VALUE 'N'.             00008600
008700         88  ASSET-EOF               VALUE 'Y'.                   00008700
008800     05  WS-FIRST-RECORD         PIC X     VALUE 'Y'.             00008800
008900         88  FIRST-RECORD            VALUE 'Y'.                   00008900
008910 01  WS-FILE-STATUS-DIAG REDEFINES WS-FIELDS.                     00008910
008920     05  WS-STATUS-DIAG-BYTES   PIC X(06).                        00008920
008930     05  FILLER                 PIC X(02).                        00008930
009000 *                                                                00009000
009100 01  WS-NAME-FILTER              PIC X(10) VALUE SPACES.          00009100
009200 01  WS-NAME-FILTER-UC           PIC X(10) VALUE SPACES.          00009200
009300 01  WS-ASSET-NAME-UC            PIC X(10) VALUE SPACES.          00009300
009400 01  WS-BREAK-CUSTOMER-ID        PIC 9(09) VALUE ZERO.            00009400
009500 01  WS-FILTER-LEN               PIC S9(4) COMP VALUE +0.         00009500
009600 01  WS-SCAN-POS                 PIC S9(4) COMP VALUE +0.         00009600
009700 01  WS-SCAN-LIMIT                PIC S9(4) COMP VALUE +0.        00009700
009800 01  WS-MATCH-SWITCH             PIC X     VALUE 'N'.             00009800
009900     88  NAME-MATCHES                VALUE 'Y'.                   00009900
010000 *                                                                00010000
010100 01  RUN-TOTALS.                                                  00010100
010200     05  NUM-ASSETS-THIS-CUST    PIC S9(9) COMP-3 VALUE +0.       00010200
010300     05  NUM-ASSETS-TOTAL        PIC S9(9) COMP-3 VALUE +0.       00010300
010350    05  FILLER                  PIC X(04).                        00010350
010400 *                                                                00010400
010500 **************************************************************** 00010500
010600 * REPORT LINES                                                   00010600
010700 **************************************************************** 00010700
010800 01  RPT-HEADER1.                                                 00010800
010900     05  FILLER                     PIC X(20)                     00010900
011000                     VALUE 'ASSET LISTING REPORT'.                00011000
011100     05  FILLER                     PIC X(75) VALUE SPACES.       00011100
011200 01  RPT-CUST-HEADER.                                             00011200
011300     05  FILLER                     PIC X(14)                     00011300
011400                     VALUE '  CUSTOMER ID:'.                      00011400
011500     05  RPT-CH-CUSTOMER-ID         PIC 9(9).                     00011500
011600     05  FILLER                     PIC X(72) VALUE SPACES.       00011600
011700 01  RPT-DETAIL-HDR.                                              00011700
011800     05  FILLER PIC X(11) VALUE 'ASSET-NAME '.                    00011800
011900     05  FILLER PIC X(17) VALUE 'SIZE             '.              00011900
012000     05  FILLER PIC X(17) VALUE 'USABLE-SIZE      '.              00012000
012100     05  FILLER PIC X(50) VALUE SPACES.                           00012100
012200 01  RPT-ASSET-DETAIL.                                            00012200
012300     05  RPT-ASSET-NAME             PIC X(10).                    00012300
012400     05  FILLER                     PIC X(1) VALUE SPACES.        00012400
012500     05  RPT-SIZE                   PIC ZZZZZZZZZZZZZZ9.99-.      00012500
012600     05  FILLER                     PIC X(1) VALUE SPACES.        00012600
012700     05  RPT-USABLE-SIZE            PIC ZZZZZZZZZZZZZZ9.99-.      00012700
012800 01  RPT-CUST-TOTAL-LINE.                                         00012800
012900     05  FILLER                     PIC X(22)                     00012900
013000                     VALUE '  ASSETS FOR CUSTOMER:'.              00013000
013100     05  RPT-C-COUNT                PIC ZZZ,ZZ9.                  00013100
013200     05  FILLER                     PIC X(87) VALUE SPACES.       00013200
013300 01  RPT-GRAND-TOTAL-LINE.                                        00013300
013400     05  FILLER                     PIC X(24)                     00013400
013500                     VALUE 'TOTAL ASSETS ALL CUSTS:'.             00013500
013600     05  RPT-G-COUNT                PIC ZZZ,ZZ9.                  00013600
013700     05  FILLER                     PIC X(85) VALUE SPACES.       00013700
013800 *                                                                00013800
013900 **************************************************************** 00013900
014000 PROCEDURE DIVISION.                                              00014000
014100 **************************************************************** 00014100
014200 *                                                                00014200
014300 000-MAIN.                                                        00014300
014400     ACCEPT CURRENT-DATE-CCYYMMDD FROM DATE YYYYMMDD.             00014400
014500     ACCEPT CURRENT-TIME FROM TIME.                               00014500
014600     PERFORM 700-OPEN-FILES THRU 700-EXIT.                        00014600
014700     PERFORM 710-READ-REQUEST THRU 710-EXIT.                      00014700
014800     PERFORM 800-INIT-REPORT THRU 800-EXIT.                       00014800
014900     PERFORM 720-READ-ASSET THRU 720-EXIT.                        00014900
015000     PERFORM 100-SELECT-AND-PRINT THRU 100-EXIT                   00015000
015100         UNTIL ASSET-EOF.                                         00015100
015200     IF NOT FIRST-RECORD                                          00015200
015300         PERFORM 300-PRINT-CUST-TOTAL THRU 300-EXIT               00015300
015400     END-IF.                                                      00015400
015500     PERFORM 850-PRINT-GRAND-TOTAL THRU 850-EXIT.                 00015500
015600     PERFORM 790-CLOSE-FILES THRU 790-EXIT.                       00015600
015700     GOBACK.                                                      00015700
015800 *                                                                00015800
015900 100-SELECT-AND-PRINT.                                            00015900
016000     PERFORM 150-APPLY-NAME-FILTER THRU 150-EXIT.                 00016000
016100     IF WS-NAME-FILTER = SPACES OR NAME-MATCHES                   00016100
016200         PERFORM 200-PRINT-ASSET THRU 200-EXIT                    00016200
016300     END-IF.                                                      00016300
016400     PERFORM 720-READ-ASSET THRU 720-EXIT.                        00016400
016500 100-EXIT.                                                        00016500
016600     EXIT.                                                        00016600
016700 *                                                                00016700
016800 150-APPLY-NAME-FILTER.                                           00016800
016900     MOVE AST-ASSET-NAME TO WS-ASSET-NAME-UC.                     00016900
017000     INSPECT WS-ASSET-NAME-UC CONVERTING                          00017000
017100         'abcdefghijklmnopqrstuvwxyz' TO                          00017100
017200         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00017200
017300     MOVE 'N' TO WS-MATCH-SWITCH.                                 00017300
017400     IF WS-NAME-FILTER NOT = SPACES                               00017400
017500         COMPUTE WS-SCAN-LIMIT = 11 - WS-FILTER-LEN               00017500
017600         PERFORM 160-SCAN-FOR-MATCH THRU 160-EXIT                 00017600
017700             VARYING WS-SCAN-POS FROM 1 BY 1                      00017700
017800             UNTIL WS-SCAN-POS > WS-SCAN-LIMIT                    00017800
017900                OR NAME-MATCHES                                   00017900
018000     END-IF.                                                      00018000
018100 150-EXIT.                                                        00018100
018200     EXIT.                                                        00018200
018300 *                                                                00018300
018400 160-SCAN-FOR-MATCH.                                              00018400
018500     IF WS-ASSET-NAME-UC (WS-SCAN-POS:WS-FILTER-LEN)              00018500
018600             = WS-NAME-FILTER-UC (1:WS-FILTER-LEN)                00018600
018700         MOVE 'Y' TO WS-MATCH-SWITCH                              00018700
018800     END-IF.                                                      00018800
018900 160-EXIT.                                                        00018900
019000     EXIT.                                                        00019000
019100 *                                                                00019100
019200 200-PRINT-ASSET.                                                 00019200
019300     IF AST-CUSTOMER-ID NOT = WS-BREAK-CUSTOMER-ID                00019300
019400         PERFORM 250-CUSTOMER-BREAK THRU 250-EXIT                 00019400
019500     END-IF.                                                      00019500
019600     MOVE AST-ASSET-NAME    TO RPT-ASSET-NAME.                    00019600
019700     MOVE AST-SIZE          TO RPT-SIZE.                          00019700
019800     MOVE AST-USABLE-SIZE   TO RPT-USABLE-SIZE.                   00019800
019900     WRITE PRINT-RECORD FROM RPT-ASSET-DETAIL.                    00019900
020000     ADD 1 TO NUM-ASSETS-THIS-CUST.                               00020000
020100     ADD 1 TO NUM-ASSETS-TOTAL.                                   00020100
020200 200-EXIT.                                                        00020200
020300     EXIT.                                                        00020300
020400 *                                                                00020400
020500 250-CUSTOMER-BREAK.                                              00020500
020600     IF NOT FIRST-RECORD                                          00020600
020700         PERFORM 300-PRINT-CUST-TOTAL THRU 300-EXIT               00020700
020800     END-IF.                                                      00020800
020900     MOVE 'N' TO WS-FIRST-RECORD.                                 00020900
021000     MOVE AST-CUSTOMER-ID TO WS-BREAK-CUSTOMER-ID.                00021000
021100     MOVE ZERO TO NUM-ASSETS-THIS-CUST.                           00021100
021200     MOVE AST-CUSTOMER-ID TO RPT-CH-CUSTOMER-ID.                  00021200
021300     WRITE PRINT-RECORD FROM RPT-CUST-HEADER AFTER 2.             00021300
021400     WRITE PRINT-RECORD FROM RPT-DETAIL-HDR AFTER 1.              00021400
021500 250-EXIT.                                                        00021500
021600     EXIT.                                                        00021600
021700 *                                                                00021700
021800 300-PRINT-CUST-TOTAL.                                            00021800
021900     MOVE NUM-ASSETS-THIS-CUST TO RPT-C-COUNT.                    00021900
022000     WRITE PRINT-RECORD FROM RPT-CUST-TOTAL-LINE AFTER 1.         00022000
022100 300-EXIT.                                                        00022100
022200     EXIT.                                                        00022200
022300 *                                                                00022300
022400 700-OPEN-FILES.                                                  00022400
022500     OPEN INPUT  ASSET-FILE                                       00022500
022600                 REQUEST-FILE                                     00022600
022700          OUTPUT PRINT-FILE.                                      00022700
022800     IF WS-ASSET-STATUS NOT = '00'                                00022800
022900         DISPLAY 'ERROR OPENING ASSET FILE. RC:' WS-ASSET-STATUS  00022900
023000         MOVE 16 TO RETURN-CODE                                   00023000
023100         MOVE 'Y' TO WS-ASSET-EOF                                 00023100
023200     END-IF.                                                      00023200
023300 700-EXIT.                                                        00023300
023400     EXIT.                                                        00023400
023500 *                                                                00023500
023600 710-READ-REQUEST.                                                00023600
023700     READ REQUEST-FILE                                            00023700
023800         AT END MOVE SPACES TO WS-NAME-FILTER                     00023800
023900     NOT AT END                                                   00023900
024000         MOVE ALR-NAME-FILTER TO WS-NAME-FILTER                   00024000
024100     END-READ.                                                    00024100
024200     MOVE WS-NAME-FILTER TO WS-NAME-FILTER-UC.                    00024200
024300     INSPECT WS-NAME-FILTER-UC CONVERTING                         00024300
024400         'abcdefghijklmnopqrstuvwxyz' TO                          00024400
024500         'ABCDEFGHIJKLMNOPQRSTUVWXYZ'.                            00024500
024600     MOVE 10 TO WS-FILTER-LEN.                                    00024600
024700     IF WS-NAME-FILTER NOT = SPACES                               00024700
024800         PERFORM 715-FIND-FILTER-LEN THRU 715-EXIT                00024800
024900             VARYING WS-FILTER-LEN FROM 10 BY -1                  00024900
025000             UNTIL WS-FILTER-LEN < 1                              00025000
025100                OR WS-NAME-FILTER-UC (WS-FILTER-LEN:1) NOT = SPACE00025100
025200     END-IF.                                                      00025200
025300 710-EXIT.                                                        00025300
025400     EXIT.                                                        00025400
025500 *                                                                00025500
025600 715-FIND-FILTER-LEN.                                             00025600
025700     CONTINUE.                                                    00025700
025800 715-EXIT.                                                        00025800
025900     EXIT.                                                        00025900
026000 *                                                                00026000
026100 720-READ-ASSET.                                                  00026100
026200     READ ASSET-FILE                                              00026200
026300         AT END MOVE 'Y' TO WS-ASSET-EOF.                         00026300
026400 720-EXIT.                                                        00026400
026500     EXIT.                                                        00026500
026600 *                                                                00026600
026700 790-CLOSE-FILES.                                                 00026700
026800     CLOSE ASSET-FILE.                                            00026800
026900     CLOSE REQUEST-FILE.                                          00026900
027000     CLOSE PRINT-FILE.                                            00027000
027100 790-EXIT.                                                        00027100
027200     EXIT.                                                        00027200
027300 *                                                                00027300
027400 800-INIT-REPORT.                                                 00027400
027500     WRITE PRINT-RECORD FROM RPT-HEADER1 AFTER PAGE.              00027500
027600 800-EXIT.                                                        00027600
027700     EXIT.                                                        00027700
027800 *                                                                00027800
027900 850-PRINT-GRAND-TOTAL.                                           00027900
028000     MOVE NUM-ASSETS-TOTAL TO RPT-G-COUNT.                        00028000
028100     WRITE PRINT-RECORD FROM RPT-GRAND-TOTAL-LINE AFTER 2.        00028100
028200 850-EXIT.                                                        00028200
028300     EXIT.                                                        00028300
028400                                                                  00028400
