000100****************************************************************  ASTREC01
000200* ASTREC   -  CUSTOMER ASSET LEDGER RECORD                      * ASTREC01
000300*                                                                 ASTREC01
000400* ONE ENTRY PER CUSTOMER/ASSET-SYMBOL PAIR.  SIZE IS THE TOTAL    ASTREC01
000500* QUANTITY THE CUSTOMER OWNS; USABLE-SIZE IS WHAT REMAINS AFTER   ASTREC01
000600* SUBTRACTING WHATEVER IS CURRENTLY RESERVED AGAINST A PENDING    ASTREC01
000700* ORDER.  BOTH CARRY 2 DECIMAL DIGITS, SIGNED.                    ASTREC01
000800*                                                                 ASTREC01
000900*    93/06/14  RTB  ORIG - LEDGER FILE FOR ORDER SETTLEMENT       ASTREC01
001000*    99/01/08  RTB  Y2K - NO 2-DIGIT DATES CARRIED IN THIS REC    ASTREC01
001100*    03/11/20  JS   TICKET DBB-1140 - ADD AST-LEDGER-STATUS.      ASTREC01
001101*                   KEPT ZONED (DISPLAY), TRAILING SEPARATE SIGN, ASTREC01
001102*                   ON THIS RECORD, NOT COMP-3 - CUSTASST IS      ASTREC01
001103*                   LINE-SEQUENTIAL AND A PACKED BYTE CAN         ASTREC01
001104*                   COLLIDE WITH A LINE-END BYTE.  PROGRAMS PACK  ASTREC01
001105*                   INTO AST-TAB-ENTRY (WORKING-STORAGE) ON       ASTREC01
001106*                   READ, UNPACK ON WRITE.                        ASTREC01
001200****************************************************************  ASTREC01
001300 01  ASSET-REC.                                                   ASTREC01
001400     05  AST-ASSET-KEY.                                           ASTREC01
001500         10  AST-CUSTOMER-ID        PIC 9(9).                     ASTREC01
001600         10  AST-ASSET-NAME         PIC X(10).                    ASTREC01
001700     05  AST-ASSET-ID               PIC 9(9).                     ASTREC01
001800     05  AST-SIZE                   PIC S9(15)V99                 ASTREC01
001801                     SIGN IS TRAILING SEPARATE CHARACTER.         ASTREC01
001900     05  AST-USABLE-SIZE            PIC S9(15)V99                 ASTREC01
001901                     SIGN IS TRAILING SEPARATE CHARACTER.         ASTREC01
002000     05  AST-LEDGER-STATUS          PIC X(01).                    ASTREC01
002100         88  AST-STATUS-ACTIVE          VALUE 'A'.                ASTREC01
002200         88  AST-STATUS-FROZEN          VALUE 'F'.                ASTREC01
002300     05  FILLER                     PIC X(04).                    ASTREC01
002400****************************************************************  ASTREC01
