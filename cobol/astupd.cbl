000100 **************************************************************** 00000100
000200 * LICENSED MATERIALS - PROPERTY OF IBM                           00000200
000300 * ALL RIGHTS RESERVED                                            00000300
000400 **************************************************************** 00000400
000500 * PROGRAM:  ASTUPD                                               00000500
000600 *                                                                00000600
000700 IDENTIFICATION DIVISION.                                         00000700
000800 PROGRAM-ID. ASTUPD.                                              00000800
000900 AUTHOR. JON SAYLES.                                              00000900
001000 INSTALLATION. COBOL DEVELOPMENT CENTER.                          00001000
001100 DATE-WRITTEN. 93/06/14.                                          00001100
001200 DATE-COMPILED. 03/11/20.                                         00001200
001300 SECURITY. NON-CONFIDENTIAL.                                      00001300
001400 **************************************************************** 00001400
001500 * ASTUPD - CUSTOMER ASSET LEDGER MAINTENANCE SUBROUTINE.         00001500
001600 *                                                                00001600
001700 * CALLED FROM ORDCRE, ORDCAN AND ORDMAT TO FIND OR               00001700
001800 * CREATE A CUSTOMER'S ASSET LEDGER ENTRY (BY CUSTOMER-ID AND     00001800
001900 * ASSET-NAME) IN THE RESIDENT ASSET TABLE, AND OPTIONALLY TO     00001900
002000 * POST A SIZE/USABLE-SIZE CHANGE AGAINST IT.  THE CALLER OWNS    00002000
002100 * THE ASSET TABLE - THIS SUBROUTINE ONLY SEARCHES, INSERTS AND   00002100
002200 * UPDATES IT IN PLACE.  NOTHING HERE TOUCHES A FILE.             00002200
002300 *                                                                00002300
002400 *    93/06/14  RTB  ORIG - GET-OR-CREATE FOR ORDER SETTLEMENT    00002400
002500 *    99/01/08  RTB  Y2K - NO 2-DIGIT DATES CARRIED IN THIS PGM   00002500
002600 *    03/11/20  JS   TICKET DBB-1140 - REWRITTEN AS A GENERAL     00002600
002700 *                   FIND-OR-CREATE-AND-APPLY ROUTINE SHARED BY   00002700
002800 *                   ALL FOUR ORDER/ASSET PROGRAMS.  FUNCTION     00002800
002900 *                   CODE 'FIND ' DOES THE LOOKUP ONLY (CALLER    00002900
003000 *                   CHECKS SUFFICIENT BALANCE BEFORE POSTING);   00003000
003100 *                   'APPLY' DOES THE LOOKUP AND POSTS THE        00003100
003200 *                   SIZE/USABLE-SIZE DELTA IN ONE CALL.          00003200
003300 **************************************************************** 00003300
003400                                                                  00003400
003500 ENVIRONMENT DIVISION.                                            00003500
003600 CONFIGURATION SECTION.                                           00003600
003700 SOURCE-COMPUTER. IBM-390.                                        00003700
003800 OBJECT-COMPUTER. IBM-390.                                        00003800
003900 SPECIAL-NAMES.                                                   00003900
004000     C01 IS TOP-OF-FORM.                                          00004000
004100                                                                  00004100
004200 DATA DIVISION.                                                   00004200
004300 WORKING-STORAGE SECTION.                                         00004300
004400 *                                                                00004400
004500 01  WS-FIRST-CALL-SW           PIC X(01) VALUE 'Y'.              00004500
004600     88  WS-FIRST-CALL              VALUE 'Y'.                    00004600
004700 *                                                                00004700
004800 01  WS-AST-MAX-ENTRIES         PIC S9(4) COMP VALUE +500.        00004800
004900 01  WS-SORT-I                  PIC S9(4) COMP VALUE +0.          00004900
005000 01  WS-SORT-J                  PIC S9(4) COMP VALUE +0.          00005000
005100 01  WS-HIGH-ASSET-ID           PIC S9(9) COMP-3 VALUE +0.        00005100
005200 01  WS-NEXT-ASSET-ID           PIC S9(9) COMP-3 VALUE +0.        00005200
005300 *                                                                00005300
005400 01  WS-AST-SWAP-ENTRY.                                           00005400
005500     05  WS-SWAP-CUSTOMER-ID    PIC 9(9).                         00005500
005600     05  WS-SWAP-ASSET-NAME     PIC X(10).                        00005600
005700     05  WS-SWAP-ASSET-ID       PIC 9(9).                         00005700
005800     05  WS-SWAP-SIZE           PIC S9(15)V99 COMP-3.             00005800
005900     05  WS-SWAP-USABLE-SIZE    PIC S9(15)V99 COMP-3.             00005900
006000     05  WS-SWAP-LEDGER-STATUS  PIC X(01).                        00006000
006050     05  FILLER                 PIC X(04).                        00006050
006060 01  WS-AST-SWAP-VIEW REDEFINES WS-AST-SWAP-ENTRY PIC X(51).      00006060
006200 *                                                                00006200
006300 * WS-CALL-FUNCTION-N/WS-CALL-FUNCTION-X ARE TWO VIEWS OF THE     00006300
006400 * SAME BYTE - AN ALPHA FUNCTION CODE WITH A NUMERIC REDEFINE     00006400
006500 * USED ONLY FOR DIAGNOSTIC DISPLAYS IN 999-ABEND-DIAG.           00006500
006600 01  WS-CALL-DIAG-AREA.                                           00006600
006700     05  WS-CALL-DIAG-FUNC      PIC X(05).                        00006700
006800     05  WS-CALL-DIAG-CUST      PIC 9(09).                        00006800
006900 01  WS-CALL-DIAG-N REDEFINES WS-CALL-DIAG-AREA PIC X(14).        00006900
007000 *                                                                00007000
007100 **************************************************************** 00007100
007200 LINKAGE SECTION.                                                 00007200
007300 **************************************************************** 00007300
007400 01  AST-CALL-FUNCTION          PIC X(05).                        00007400
007500     88  AST-FUNCTION-FIND          VALUE 'FIND '.                00007500
007600     88  AST-FUNCTION-APPLY         VALUE 'APPLY'.                00007600
007700 01  AST-CALL-CUSTOMER-ID       PIC 9(09).                        00007700
007710 01  AST-CALL-CUSTOMER-ID-X REDEFINES AST-CALL-CUSTOMER-ID        00007710
007720     PIC X(09).                                                  000007720
007800 01  AST-CALL-ASSET-NAME        PIC X(10).                        00007800
007900 01  AST-CALL-SIZE-CHANGE       PIC S9(15)V99 COMP-3.             00007900
008000 01  AST-CALL-USABLE-CHANGE     PIC S9(15)V99 COMP-3.             00008000
008100 *                                                                00008100
008200 01  ASSET-TABLE.                                                 00008200
008300     05  AST-TAB-COUNT          PIC S9(4) COMP VALUE +0.          00008300
008400     05  AST-TAB-ENTRY OCCURS 1 TO 500 TIMES                      00008400
008500             DEPENDING ON AST-TAB-COUNT                           00008500
008600             ASCENDING KEY IS AST-TAB-CUSTOMER-ID                 00008600
008700                              AST-TAB-ASSET-NAME                  00008700
008800             INDEXED BY AST-TAB-IDX.                              00008800
008900         10  AST-TAB-CUSTOMER-ID    PIC 9(9).                     00008900
009000         10  AST-TAB-ASSET-NAME     PIC X(10).                    00009000
009100         10  AST-TAB-ASSET-ID       PIC 9(9).                     00009100
009200         10  AST-TAB-SIZE           PIC S9(15)V99 COMP-3.         00009200
009300         10  AST-TAB-USABLE-SIZE    PIC S9(15)V99 COMP-3.         00009300
009400         10  AST-TAB-LEDGER-STATUS  PIC X(01).                    00009400
009450        10  FILLER             PIC X(04).                         00009450
009500 *                                                                00009500
009600 01  AST-CALL-OUT-SIZE          PIC S9(15)V99 COMP-3.             00009600
009700 01  AST-CALL-OUT-USABLE        PIC S9(15)V99 COMP-3.             00009700
009800 01  AST-CALL-RETURN-CODE       PIC X(01).                        00009800
009900     88  AST-CALL-OK                VALUE 'Y'.                    00009900
010000     88  AST-CALL-TABLE-FULL        VALUE 'N'.                    00010000
010100 *                                                                00010100
010200 **************************************************************** 00010200
010300 PROCEDURE DIVISION USING AST-CALL-FUNCTION, AST-CALL-CUSTOMER-ID,00010300
010400     AST-CALL-ASSET-NAME, AST-CALL-SIZE-CHANGE,                   00010400
010500     AST-CALL-USABLE-CHANGE, ASSET-TABLE, AST-CALL-OUT-SIZE,      00010500
010600     AST-CALL-OUT-USABLE, AST-CALL-RETURN-CODE.                   00010600
010700 **************************************************************** 00010700
010800 *                                                                00010800
010900 000-MAIN.                                                        00010900
011000     MOVE 'Y' TO AST-CALL-RETURN-CODE.                            00011000
011100     IF WS-FIRST-CALL                                             00011100
011200         PERFORM 050-INIT-NEXT-ASSET-ID THRU 050-EXIT             00011200
011300         MOVE 'N' TO WS-FIRST-CALL-SW                             00011300
011400     END-IF.                                                      00011400
011500     PERFORM 100-FIND-OR-CREATE-ASSET THRU 100-EXIT.              00011500
011600     IF AST-CALL-RETURN-CODE = 'Y' AND AST-FUNCTION-APPLY         00011600
011700         PERFORM 200-APPLY-BALANCE-CHANGE THRU 200-EXIT           00011700
011800     END-IF.                                                      00011800
011900     IF AST-CALL-RETURN-CODE = 'Y'                                00011900
012000         MOVE AST-TAB-SIZE(AST-TAB-IDX) TO AST-CALL-OUT-SIZE      00012000
012100         MOVE AST-TAB-USABLE-SIZE(AST-TAB-IDX)                    00012100
012200             TO AST-CALL-OUT-USABLE                               00012200
012300     END-IF.                                                      00012300
012400     GOBACK.                                                      00012400
012500 *                                                                00012500
012600 050-INIT-NEXT-ASSET-ID.                                          00012600
012700     MOVE +0 TO WS-HIGH-ASSET-ID.                                 00012700
012800     IF AST-TAB-COUNT > +0                                        00012800
012900         PERFORM 051-SCAN-HIGH-ID THRU 051-EXIT                   00012900
013000             VARYING WS-SORT-I FROM 1 BY 1                        00013000
013100             UNTIL WS-SORT-I > AST-TAB-COUNT                      00013100
013200     END-IF.                                                      00013200
013300     COMPUTE WS-NEXT-ASSET-ID = WS-HIGH-ASSET-ID + 1.             00013300
013400 050-EXIT.                                                        00013400
013500     EXIT.                                                        00013500
013600 *                                                                00013600
013700 051-SCAN-HIGH-ID.                                                00013700
013800     IF AST-TAB-ASSET-ID(WS-SORT-I) > WS-HIGH-ASSET-ID            00013800
013900         MOVE AST-TAB-ASSET-ID(WS-SORT-I) TO WS-HIGH-ASSET-ID     00013900
014000     END-IF.                                                      00014000
014100 051-EXIT.                                                        00014100
014200     EXIT.                                                        00014200
014300 *                                                                00014300
014400 100-FIND-OR-CREATE-ASSET.                                        00014400
014500     MOVE AST-CALL-FUNCTION TO WS-CALL-DIAG-FUNC.                 00014500
014600     MOVE AST-CALL-CUSTOMER-ID TO WS-CALL-DIAG-CUST.              00014600
014700     IF AST-TAB-COUNT = +0                                        00014700
014800         PERFORM 110-INSERT-NEW-ASSET THRU 110-EXIT               00014800
014900     ELSE                                                         00014900
015000         SEARCH ALL AST-TAB-ENTRY                                 00015000
015100             AT END                                               00015100
015200                 PERFORM 110-INSERT-NEW-ASSET THRU 110-EXIT       00015200
015300             WHEN AST-TAB-CUSTOMER-ID(AST-TAB-IDX) =              00015300
015400                      AST-CALL-CUSTOMER-ID                        00015400
015500                  AND AST-TAB-ASSET-NAME(AST-TAB-IDX) =           00015500
015600                      AST-CALL-ASSET-NAME                         00015600
015700                 CONTINUE                                         00015700
015800         END-SEARCH                                               00015800
015900     END-IF.                                                      00015900
016000 100-EXIT.                                                        00016000
016100     EXIT.                                                        00016100
016200 *                                                                00016200
016300 110-INSERT-NEW-ASSET.                                            00016300
016400     IF AST-TAB-COUNT NOT < WS-AST-MAX-ENTRIES                    00016400
016500         MOVE 'N' TO AST-CALL-RETURN-CODE                         00016500
016600     ELSE                                                         00016600
016700         ADD 1 TO AST-TAB-COUNT                                   00016700
016800         MOVE AST-CALL-CUSTOMER-ID                                00016800
016900             TO AST-TAB-CUSTOMER-ID(AST-TAB-COUNT)                00016900
017000         MOVE AST-CALL-ASSET-NAME                                 00017000
017100             TO AST-TAB-ASSET-NAME(AST-TAB-COUNT)                 00017100
017200         MOVE WS-NEXT-ASSET-ID                                    00017200
017300             TO AST-TAB-ASSET-ID(AST-TAB-COUNT)                   00017300
017400         ADD 1 TO WS-NEXT-ASSET-ID                                00017400
017500         MOVE ZERO TO AST-TAB-SIZE(AST-TAB-COUNT)                 00017500
017600         MOVE ZERO TO AST-TAB-USABLE-SIZE(AST-TAB-COUNT)          00017600
017700         MOVE 'A'                                                 00017700
017800             TO AST-TAB-LEDGER-STATUS(AST-TAB-COUNT)              00017800
017900         PERFORM 120-RESORT-ASSET-TABLE THRU 120-EXIT             00017900
018000         PERFORM 130-RELOCATE-ENTRY THRU 130-EXIT                 00018000
018100     END-IF.                                                      00018100
018200 110-EXIT.                                                        00018200
018300     EXIT.                                                        00018300
018400 *                                                                00018400
018500 120-RESORT-ASSET-TABLE.                                          00018500
018600     PERFORM 121-BUBBLE-OUTER THRU 121-EXIT                       00018600
018700         VARYING WS-SORT-I FROM 1 BY 1                            00018700
018800         UNTIL WS-SORT-I > AST-TAB-COUNT.                         00018800
018900 120-EXIT.                                                        00018900
019000     EXIT.                                                        00019000
019100 *                                                                00019100
019200 121-BUBBLE-OUTER.                                                00019200
019300     PERFORM 122-BUBBLE-INNER THRU 122-EXIT                       00019300
019400         VARYING WS-SORT-J FROM 1 BY 1                            00019400
019500         UNTIL WS-SORT-J > AST-TAB-COUNT - WS-SORT-I.             00019500
019600 121-EXIT.                                                        00019600
019700     EXIT.                                                        00019700
019800 *                                                                00019800
019900 122-BUBBLE-INNER.                                                00019900
020000     IF AST-TAB-CUSTOMER-ID(WS-SORT-J) >                          00020000
020100            AST-TAB-CUSTOMER-ID(WS-SORT-J + 1)                    00020100
020200        OR ( AST-TAB-CUSTOMER-ID(WS-SORT-J) =                     00020200
020300                 AST-TAB-CUSTOMER-ID(WS-SORT-J + 1)               00020300
020400         AND AST-TAB-ASSET-NAME(WS-SORT-J) >                      00020400
020500                 AST-TAB-ASSET-NAME(WS-SORT-J + 1) )              00020500
020600         MOVE AST-TAB-ENTRY(WS-SORT-J) TO WS-AST-SWAP-ENTRY       00020600
020700         MOVE AST-TAB-ENTRY(WS-SORT-J + 1)                        00020700
020800             TO AST-TAB-ENTRY(WS-SORT-J)                          00020800
020900         MOVE WS-AST-SWAP-ENTRY                                   00020900
021000             TO AST-TAB-ENTRY(WS-SORT-J + 1)                      00021000
021100     END-IF.                                                      00021100
021200 122-EXIT.                                                        00021200
021300     EXIT.                                                        00021300
021400 *                                                                00021400
021500 130-RELOCATE-ENTRY.                                              00021500
021600     SEARCH ALL AST-TAB-ENTRY                                     00021600
021700         AT END                                                   00021700
021800             MOVE 'N' TO AST-CALL-RETURN-CODE                     00021800
021900         WHEN AST-TAB-CUSTOMER-ID(AST-TAB-IDX) =                  00021900
022000                  AST-CALL-CUSTOMER-ID                            00022000
022100              AND AST-TAB-ASSET-NAME(AST-TAB-IDX) =               00022100
022200                  AST-CALL-ASSET-NAME                             00022200
022300             CONTINUE                                             00022300
022400     END-SEARCH.                                                  00022400
022500 130-EXIT.                                                        00022500
022600     EXIT.                                                        00022600
022700 *                                                                00022700
022800 200-APPLY-BALANCE-CHANGE.                                        00022800
022900     COMPUTE AST-TAB-SIZE(AST-TAB-IDX) =                          00022900
023000             AST-TAB-SIZE(AST-TAB-IDX) + AST-CALL-SIZE-CHANGE.    00023000
023100     COMPUTE AST-TAB-USABLE-SIZE(AST-TAB-IDX) =                   00023100
023200             AST-TAB-USABLE-SIZE(AST-TAB-IDX)                     00023200
023300             + AST-CALL-USABLE-CHANGE.                            00023300
023400 200-EXIT.                                                        00023400
023500     EXIT.                                                        00023500
023600                                                                  00023600
